000100******************************************************************
000200* FECHA       : 03/09/1991                                       *
000300* PROGRAMADOR : R. CASTILLO                                      *
000400* APLICACION  : ENERGIA - ANALISIS DE CONSUMO RESIDENCIAL         *
000500* PROGRAMA    : ENEIMP01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONVIERTE LAS LECTURAS CRUDAS DE INTERVALO       *
000800*             : (FORMATO TIPO NEM12) A LA LIBRERIA CANONICA      *
000900*             : EPRDATA, DESCARTA LO YA CARGADO (CORTE POR       *
001000*             : FECHA Y LLAVE DUPLICADA) Y REGRABA EL ARCHIVO    *
001100*             : ORDENADO POR NMI, REGISTRO Y FECHA DE INICIO.    *
001200* ARCHIVOS    : NM12IN=C, EPRDATA=C, EPRSAL=A, SORTWK1=TRABAJO   *
001300* ACCION (ES) : M=MERGE (IMPORTAR), L=LISTAR NMI, U=ULTIMA FECHA *
001400* INSTALADO   : 20/09/1991                                       *
001500******************************************************************
001600* HISTORIAL DE CAMBIOS                                           *
001700*  03/09/1991 RC    SOL-0588  VERSION INICIAL, UN SOLO NMI       *
001800*  20/09/1991 RC    SOL-0588  INSTALACION EN PRODUCCION          *
001900*  11/02/1994 JLM   SOL-0642  SE AGREGA ACCION 'L' PARA LISTAR   *
002000*                             NMI DEL ARCHIVO CRUDO              *
002100*  30/07/1998 ER    Y2K-0007  AMPLIACION DE ANIO A 4 DIGITOS EN  *
002200*                             LA LLAVE DE CORTE Y DE DUPLICADOS  *
002300*  14/01/1999 ER    Y2K-0007  PRUEBAS DE CORTE DE SIGLO, OK      *
002400*  22/10/2003 MS    SOL-1122  SE AGREGA ACCION 'U' (ULTIMA       *
002500*                             FECHA DE UN NMI)                   *
002600*  19/06/2024 EEDR  TK-40873  REESCRITURA PARA CLIENTE NEM       *
002700*                             (AUSTRALIA); LAYOUT EPRDATA/NM12REG*
002800*  26/07/2024 EEDR  TK-41015  CORTE Y DEDUPLICADO POR NMI,       *
002900*                             REGISTRO Y FECHA AL MINUTO         *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                     ENEIMP01.
003300 AUTHOR.                         R. CASTILLO.
003400 INSTALLATION.                   BANCO INDUSTRIAL - DEPTO SISTEMAS.
003500 DATE-WRITTEN.                   03/09/1991.
003600 DATE-COMPILED.                  26/07/2024.
003700 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DIGITOS   IS "0" THRU "9".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT NM12IN   ASSIGN TO NM12IN
004600                     FILE STATUS IS FS-NM12IN.
004700     SELECT EPRDATA  ASSIGN TO EPRDATA
004800                     FILE STATUS IS FS-EPRDATA.
004900     SELECT EPRSAL   ASSIGN TO EPRSAL
005000                     FILE STATUS IS FS-EPRSAL.
005100     SELECT SORTWK1  ASSIGN TO SORTWK1.
005200 DATA DIVISION.
005300 FILE SECTION.
005400******************************************************************
005500*        A R C H I V O   C R U D O   D E   I N T E R V A L O     *
005600******************************************************************
005700 FD  NM12IN.
005800     COPY NM12REG.
005900******************************************************************
006000*      A R C H I V O   C A N O N I C O   ( E X I S T E N T E )   *
006100******************************************************************
006200 FD  EPRDATA.
006300     COPY EPRDATA.
006400******************************************************************
006500*      A R C H I V O   C A N O N I C O   ( R E G R A B A D O )   *
006600******************************************************************
006700 FD  EPRSAL.
006800 01  REG-EPRSAL                    PIC X(130).
006900******************************************************************
007000*             A R C H I V O   D E   T R A B A J O                *
007100******************************************************************
007200 SD  SORTWK1.
007300 01  SD-REGISTRO.
007400     02  SD-IMAGEN                 PIC X(130).
007500     02  SD-IMAGEN-CAMPOS REDEFINES SD-IMAGEN.
007600         03  SD-CUENTA             PIC X(10).
007700         03  SD-NMI                PIC X(11).
007800         03  SD-NUM-DISPOSITIVO    PIC X(10).
007900         03  SD-TIPO-DISPOSITIVO   PIC X(10).
008000         03  SD-REG-COD            PIC X(12).
008100         03  SD-TIPO-TARIFA        PIC X(06).
008200         03  SD-FECHA-INI-TXT      PIC X(19).
008300         03  SD-DIA                PIC 9(02).
008400         03  SD-MES                PIC 9(02).
008500         03  SD-TRIM               PIC 9(01).
008600         03  SD-ANIO               PIC 9(04).
008700         03  SD-FECHA-FIN-TXT      PIC X(19).
008800         03  FILLER                PIC X(24).
008900     02  SD-FECHA-INI-NUM          PIC 9(14).
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*               C A M P O S   D E   T R A B A J O                *
009300******************************************************************
009400 01  WKS-CAMPOS-DE-TRABAJO.
009500     02  WKS-PROGRAMA              PIC X(08) VALUE "ENEIMP01".
009600     02  WKS-ACCION                PIC X(01).
009700         88  WKS-ACCION-LISTAR            VALUE "L".
009800         88  WKS-ACCION-ULT-FECHA         VALUE "U".
009900         88  WKS-ACCION-IMPORTAR          VALUE " " "M".
010000     02  WKS-NMI-FILTRO            PIC X(11).
010100     02  WKS-IDX-EXI               PIC 9(05) COMP VALUE ZEROS.
010200     02  WKS-IDX-NEW               PIC 9(05) COMP VALUE ZEROS.
010300     02  WKS-IDX-CRU               PIC 9(05) COMP VALUE ZEROS.
010400     02  WKS-IDX-DIS               PIC 9(05) COMP VALUE ZEROS.
010500     02  WKS-CONT-ESCRITOS         PIC 9(05) COMP VALUE ZEROS.
010600     02  WKS-DUP-ENCONTRADO        PIC X(01) VALUE "N".
010700     02  WKS-FIN-SORT-FLAG         PIC X(01) VALUE "N".
010800         88  WKS-FIN-SORT                 VALUE "S".
010900     02  FILLER                    PIC X(05) VALUE SPACES.
011000 01  FS-NM12IN                     PIC 9(02) VALUE ZEROS.
011100 01  FS-EPRDATA                    PIC 9(02) VALUE ZEROS.
011200 01  FS-EPRSAL                     PIC 9(02) VALUE ZEROS.
011300******************************************************************
011400*      T A R J E T A   D E   C O N T R O L   ( S Y S I N )       *
011500******************************************************************
011600 01  WKS-TARJETA-CONTROL.
011700     02  WKS-TC-ACCION             PIC X(01).
011800     02  WKS-TC-NMI-FILTRO         PIC X(11).
011900     02  WKS-TC-FECHA-DESDE        PIC X(19).
012000     02  FILLER                    PIC X(07).
012100******************************************************************
012200*   T A B L A   D E   R E G I S T R O S   E X I S T E N T E S    *
012300******************************************************************
012400 01  WKS-TABLA-EXISTENTES.
012500     02  WKS-EXI-CANT              PIC 9(05) COMP VALUE ZEROS.
012600     02  WKS-EXI-FILA OCCURS 0 TO 20000 TIMES
012700                      DEPENDING ON WKS-EXI-CANT
012800                      INDEXED BY WKS-IDX-TABLA-EXI.
012900         03  WKS-EXI-IMAGEN            PIC X(130).
013000         03  WKS-EXI-CAMPOS REDEFINES WKS-EXI-IMAGEN.
013100             04  WKS-EXI-CUENTA            PIC X(10).
013200             04  WKS-EXI-NMI               PIC X(11).
013300             04  WKS-EXI-NUM-DISPOSITIVO   PIC X(10).
013400             04  WKS-EXI-TIPO-DISPOSITIVO  PIC X(10).
013500             04  WKS-EXI-REG-COD           PIC X(12).
013600             04  WKS-EXI-TIPO-TARIFA       PIC X(06).
013700             04  WKS-EXI-FECHA-INI-TXT     PIC X(19).
013800             04  WKS-EXI-DIA               PIC 9(02).
013900             04  WKS-EXI-MES               PIC 9(02).
014000             04  WKS-EXI-TRIM              PIC 9(01).
014100             04  WKS-EXI-ANIO              PIC 9(04).
014200             04  WKS-EXI-FECHA-FIN-TXT     PIC X(19).
014300             04  FILLER                    PIC X(24).
014400         03  WKS-EXI-FECHA-INI-NUM     PIC 9(14).
014500******************************************************************
014600*   T A B L A   D E   R E G I S T R O S   C R U D O S             *
014700******************************************************************
014800 01  WKS-TABLA-CRUDOS.
014900     02  WKS-CRU-CANT              PIC 9(05) COMP VALUE ZEROS.
015000     02  WKS-CRU-FILA OCCURS 0 TO 20000 TIMES
015100                      DEPENDING ON WKS-CRU-CANT
015200                      INDEXED BY WKS-IDX-TABLA-CRU.
015300         03  WKS-CRU-NMI               PIC X(11).
015400         03  WKS-CRU-SUFIJO            PIC X(02).
015500         03  WKS-CRU-SERIE             PIC X(10).
015600         03  WKS-CRU-FECHA-INI-TXT     PIC X(19).
015700         03  WKS-CRU-FECHA-FIN-TXT     PIC X(19).
015800         03  WKS-CRU-VALOR             PIC S9(05)V9(04).
015900         03  WKS-CRU-CALIDAD           PIC X(01).
016000         03  FILLER                    PIC X(05).
016100******************************************************************
016200*   T A B L A   D E   R E G I S T R O S   C O N V E R T I D O S  *
016300******************************************************************
016400 01  WKS-TABLA-NUEVOS.
016500     02  WKS-NEW-CANT              PIC 9(05) COMP VALUE ZEROS.
016600     02  WKS-NEW-FILA OCCURS 0 TO 20000 TIMES
016700                      DEPENDING ON WKS-NEW-CANT
016800                      INDEXED BY WKS-IDX-TABLA-NEW.
016900         03  WKS-NEW-IMAGEN            PIC X(130).
017000         03  WKS-NEW-CAMPOS REDEFINES WKS-NEW-IMAGEN.
017100             04  WKS-NEW-CUENTA            PIC X(10).
017200             04  WKS-NEW-NMI               PIC X(11).
017300             04  WKS-NEW-NUM-DISPOSITIVO   PIC X(10).
017400             04  WKS-NEW-TIPO-DISPOSITIVO  PIC X(10).
017500             04  WKS-NEW-REG-COD           PIC X(12).
017600             04  WKS-NEW-TIPO-TARIFA       PIC X(06).
017700             04  WKS-NEW-FECHA-INI-TXT     PIC X(19).
017800             04  WKS-NEW-DIA               PIC 9(02).
017900             04  WKS-NEW-MES               PIC 9(02).
018000             04  WKS-NEW-TRIM              PIC 9(01).
018100             04  WKS-NEW-ANIO              PIC 9(04).
018200             04  WKS-NEW-FECHA-FIN-TXT     PIC X(19).
018300             04  WKS-NEW-VALOR-PERFIL      PIC S9(05)V9(04).
018400             04  WKS-NEW-VALOR-REGISTRO    PIC S9(09).
018500             04  WKS-NEW-CALIDAD           PIC X(01).
018600             04  FILLER                    PIC X(05).
018700         03  WKS-NEW-FECHA-INI-NUM     PIC 9(14).
018800         03  WKS-NEW-SOBREVIVE         PIC X(01) VALUE "S".
018900******************************************************************
019000*      T A B L A   D E   N M I   D I S T I N T O S  (ACCION L)   *
019100******************************************************************
019200 01  WKS-TABLA-DISTINTOS.
019300     02  WKS-DIS-CANT              PIC 9(04) COMP VALUE ZEROS.
019400     02  WKS-DIS-FILA OCCURS 0 TO 500 TIMES
019500                      DEPENDING ON WKS-DIS-CANT
019600                      INDEXED BY WKS-IDX-TABLA-DIS.
019700         03  WKS-DIS-NMI               PIC X(11).
019800         03  WKS-DIS-SUFIJO            PIC X(02).
019900         03  FILLER                    PIC X(05).
020000******************************************************************
020100*        A R E A   D E   C O N V E R S I O N   D E   F E C H A   *
020200******************************************************************
020300 01  WKS-AREA-CONVERSION.
020400     02  WKS-CONV-ORIGEN           PIC X(19).
020500     02  WKS-CONV-DESTINO-TXT      PIC X(19).
020600     02  WKS-CONV-DESTINO-NUM      PIC 9(14).
020700     02  WKS-CONV-ANIO             PIC 9(04).
020800     02  WKS-CONV-MES              PIC 9(02).
020900     02  WKS-CONV-DIA              PIC 9(02).
021000     02  WKS-CONV-HORA             PIC 9(02).
021100     02  WKS-CONV-MINUTO           PIC 9(02).
021200     02  WKS-CONV-SEGUNDO          PIC 9(02).
021300     02  FILLER                    PIC X(05).
021400******************************************************************
021500*          A R E A   D E L   C O R T E   I N C R E M E N T A L   *
021600******************************************************************
021700 01  WKS-AREA-CORTE.
021800     02  WKS-CORTE-MAX-FIN-NUM     PIC 9(14) VALUE ZEROS.
021900     02  WKS-CORTE-MAX-FIN-TXT     PIC X(19) VALUE SPACES.
022000     02  WKS-CORTE-ENCONTRO        PIC X(01) VALUE "N".
022100     02  WKS-CORTE-UMBRAL-NUM      PIC 9(14) VALUE ZEROS.
022200     02  FILLER                    PIC X(05) VALUE SPACES.
022300******************************************************************
022400*   C A L E N D A R I O   ( T A B L A   D E   D I A S / M E S )  *
022500******************************************************************
022600 01  WKS-TABLA-DIAS-MES.
022700     02  FILLER                    PIC X(24)
022800                    VALUE "312831303130313130313031".
022900 01  WKS-DIAS-POR-MES REDEFINES WKS-TABLA-DIAS-MES.
023000     02  WKS-DIM OCCURS 12 TIMES   PIC 9(02).
023100 01  WKS-VERIFICACION-CALENDARIO.
023200     02  WKS-DIM-ACTUAL            PIC 9(02) COMP.
023300     02  WKS-ANIO-BISIESTO-FLAG    PIC X(01) VALUE "N".
023400         88  WKS-ANIO-BISIESTO            VALUE "S".
023500         88  WKS-ANIO-NO-BISIESTO         VALUE "N".
023600     02  WKS-COC-4                 PIC 9(04) COMP.
023700     02  WKS-RES-4                 PIC 9(04) COMP.
023800     02  WKS-COC-100               PIC 9(04) COMP.
023900     02  WKS-RES-100               PIC 9(04) COMP.
024000     02  WKS-COC-400               PIC 9(04) COMP.
024100     02  WKS-RES-400               PIC 9(04) COMP.
024200******************************************************************
024300 PROCEDURE DIVISION.
024400 000-MAIN SECTION.
024500     PERFORM 050-LEER-PARAMETROS
024600     EVALUATE TRUE
024700        WHEN WKS-ACCION-LISTAR
024800             PERFORM 700-LISTAR-NMI
024900        WHEN WKS-ACCION-ULT-FECHA
025000             PERFORM 800-ULTIMA-FECHA
025100        WHEN OTHER
025200             PERFORM 100-PROCESO-IMPORTACION
025300     END-EVALUATE
025400     STOP RUN.
025500 000-MAIN-E. EXIT.
025600
025700 050-LEER-PARAMETROS SECTION.
025800     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
025900     MOVE WKS-TC-ACCION        TO WKS-ACCION
026000     MOVE WKS-TC-NMI-FILTRO    TO WKS-NMI-FILTRO.
026100 050-LEER-PARAMETROS-E. EXIT.
026200
026300* UNIT 3 - FLUJO COMPLETO DE IMPORTACION Y FUSION
026400 100-PROCESO-IMPORTACION SECTION.
026500     PERFORM 110-CARGAR-EXISTENTES
026600     PERFORM 150-CARGAR-CRUDOS
026700     IF WKS-CRU-CANT = ZEROS
026800        DISPLAY "***ENEIMP01 NO DATA FOR NMI: " WKS-NMI-FILTRO
026900     ELSE
027000        PERFORM 200-CONVERTIR-TODOS
027100        PERFORM 330-APLICAR-CORTE
027200        PERFORM 400-DEDUPLICAR
027300        PERFORM 450-CONTAR-SOBREVIVIENTES
027400        IF WKS-CONT-ESCRITOS = ZEROS
027500           DISPLAY "***ENEIMP01 NO NEW RECORDS"
027600        ELSE
027700           PERFORM 500-FUSIONAR-Y-ORDENAR
027800           PERFORM 600-ESTADISTICAS
027900        END-IF
028000     END-IF.
028100 100-PROCESO-IMPORTACION-E. EXIT.
028200
028300* UNIT 3.1 - CARGA EL ARCHIVO CANONICO EXISTENTE A MEMORIA
028400 110-CARGAR-EXISTENTES SECTION.
028500     MOVE ZEROS TO WKS-EXI-CANT
028600     OPEN INPUT EPRDATA
028700     IF FS-EPRDATA = ZEROS
028800        PERFORM 112-LEER-UN-EXISTENTE
028900        PERFORM 114-ACUMULAR-UN-EXISTENTE
029000           UNTIL FS-EPRDATA NOT = ZEROS
029100        CLOSE EPRDATA
029200     END-IF.
029300 110-CARGAR-EXISTENTES-E. EXIT.
029400
029500 112-LEER-UN-EXISTENTE SECTION.
029600     READ EPRDATA
029700        AT END MOVE HIGH-VALUES TO FS-EPRDATA
029800     END-READ.
029900 112-LEER-UN-EXISTENTE-E. EXIT.
030000
030100 114-ACUMULAR-UN-EXISTENTE SECTION.
030200     ADD 1 TO WKS-EXI-CANT
030300     MOVE REG-EPRDATA          TO WKS-EXI-IMAGEN(WKS-EXI-CANT)
030400     MOVE WKS-EXI-FECHA-INI-TXT(WKS-EXI-CANT) TO WKS-CONV-ORIGEN
030500     PERFORM 250-TEXTO-CANONICO-A-NUMERICO
030600     MOVE WKS-CONV-DESTINO-NUM TO
030700                             WKS-EXI-FECHA-INI-NUM(WKS-EXI-CANT)
030800     PERFORM 112-LEER-UN-EXISTENTE.
030900 114-ACUMULAR-UN-EXISTENTE-E. EXIT.
031000
031100* UNIT 3.1 - LEE EL ARCHIVO CRUDO, CON FILTRO OPCIONAL DE NMI
031200 150-CARGAR-CRUDOS SECTION.
031300     MOVE ZEROS TO WKS-CRU-CANT
031400     OPEN INPUT NM12IN
031500     IF FS-NM12IN NOT = ZEROS
031600        DISPLAY "***ENEIMP01 ERROR AL ABRIR NM12IN FS: "
031700                 FS-NM12IN
031800        MOVE 91 TO RETURN-CODE
031900        STOP RUN
032000     END-IF
032100     PERFORM 152-LEER-UN-CRUDO
032200     PERFORM 154-ACUMULAR-UN-CRUDO
032300        UNTIL FS-NM12IN NOT = ZEROS
032400     CLOSE NM12IN.
032500 150-CARGAR-CRUDOS-E. EXIT.
032600
032700 152-LEER-UN-CRUDO SECTION.
032800     READ NM12IN
032900        AT END MOVE HIGH-VALUES TO FS-NM12IN
033000     END-READ.
033100 152-LEER-UN-CRUDO-E. EXIT.
033200
033300 154-ACUMULAR-UN-CRUDO SECTION.
033400     IF WKS-NMI-FILTRO = SPACES OR NM12-NMI = WKS-NMI-FILTRO
033500        ADD 1 TO WKS-CRU-CANT
033600        MOVE NM12-NMI             TO WKS-CRU-NMI(WKS-CRU-CANT)
033700        MOVE NM12-SUFIJO          TO WKS-CRU-SUFIJO(WKS-CRU-CANT)
033800        MOVE NM12-SERIE           TO WKS-CRU-SERIE(WKS-CRU-CANT)
033900        MOVE NM12-FECHA-INICIO    TO
034000                             WKS-CRU-FECHA-INI-TXT(WKS-CRU-CANT)
034100        MOVE NM12-FECHA-FIN       TO
034200                             WKS-CRU-FECHA-FIN-TXT(WKS-CRU-CANT)
034300        MOVE NM12-VALOR           TO WKS-CRU-VALOR(WKS-CRU-CANT)
034400        IF NM12-CALIDAD = SPACES
034500           MOVE "A"               TO WKS-CRU-CALIDAD(WKS-CRU-CANT)
034600        ELSE
034700           MOVE NM12-CALIDAD      TO WKS-CRU-CALIDAD(WKS-CRU-CANT)
034800        END-IF
034900     END-IF
035000     PERFORM 152-LEER-UN-CRUDO.
035100 154-ACUMULAR-UN-CRUDO-E. EXIT.
035200
035300* UNIT 3.2 - CONVIERTE CADA CRUDO A FORMATO CANONICO (R13, R14)
035400 200-CONVERTIR-TODOS SECTION.
035500     MOVE WKS-CRU-CANT TO WKS-NEW-CANT
035600     SET WKS-IDX-TABLA-NEW TO 1
035700     PERFORM 210-CONVERTIR-UN-REGISTRO
035800        UNTIL WKS-IDX-TABLA-NEW > WKS-NEW-CANT.
035900 200-CONVERTIR-TODOS-E. EXIT.
036000
036100 210-CONVERTIR-UN-REGISTRO SECTION.
036200     MOVE SPACES TO WKS-NEW-CUENTA(WKS-IDX-TABLA-NEW)
036300     MOVE WKS-CRU-NMI(WKS-IDX-TABLA-NEW) TO
036400                             WKS-NEW-NMI(WKS-IDX-TABLA-NEW)
036500     MOVE WKS-CRU-SERIE(WKS-IDX-TABLA-NEW) TO
036600                             WKS-NEW-NUM-DISPOSITIVO(WKS-IDX-TABLA-NEW)
036700     MOVE "COMMS4D"   TO WKS-NEW-TIPO-DISPOSITIVO(WKS-IDX-TABLA-NEW)
036800     STRING WKS-CRU-SERIE(WKS-IDX-TABLA-NEW) DELIMITED BY SPACE
036900            "#"                              DELIMITED BY SIZE
037000            WKS-CRU-SUFIJO(WKS-IDX-TABLA-NEW) DELIMITED BY SIZE
037100            INTO WKS-NEW-REG-COD(WKS-IDX-TABLA-NEW)
037200     EVALUATE WKS-CRU-SUFIJO(WKS-IDX-TABLA-NEW)(1:1)
037300        WHEN "E"
037400             MOVE "USAGE " TO WKS-NEW-TIPO-TARIFA(WKS-IDX-TABLA-NEW)
037500        WHEN "B"
037600             MOVE "SOLAR " TO WKS-NEW-TIPO-TARIFA(WKS-IDX-TABLA-NEW)
037700        WHEN OTHER
037800             MOVE "OTHER " TO WKS-NEW-TIPO-TARIFA(WKS-IDX-TABLA-NEW)
037900     END-EVALUATE
038000     MOVE WKS-CRU-FECHA-INI-TXT(WKS-IDX-TABLA-NEW)
038100          TO WKS-CONV-ORIGEN
038200     PERFORM 235-REFORMATEAR-FECHA-CRUDA
038300     MOVE WKS-CONV-DESTINO-TXT TO
038400                        WKS-NEW-FECHA-INI-TXT(WKS-IDX-TABLA-NEW)
038500     MOVE WKS-CONV-DESTINO-NUM TO
038600                        WKS-NEW-FECHA-INI-NUM(WKS-IDX-TABLA-NEW)
038700     MOVE WKS-CONV-DIA         TO WKS-NEW-DIA(WKS-IDX-TABLA-NEW)
038800     MOVE WKS-CONV-MES         TO WKS-NEW-MES(WKS-IDX-TABLA-NEW)
038900     MOVE WKS-CONV-ANIO        TO WKS-NEW-ANIO(WKS-IDX-TABLA-NEW)
039000     COMPUTE WKS-NEW-TRIM(WKS-IDX-TABLA-NEW) =
039100             ((WKS-CONV-MES - 1) / 3) + 1
039200     MOVE WKS-CRU-FECHA-FIN-TXT(WKS-IDX-TABLA-NEW)
039300          TO WKS-CONV-ORIGEN
039400     PERFORM 235-REFORMATEAR-FECHA-CRUDA
039500     MOVE WKS-CONV-DESTINO-TXT TO
039600                        WKS-NEW-FECHA-FIN-TXT(WKS-IDX-TABLA-NEW)
039700     MOVE WKS-CRU-VALOR(WKS-IDX-TABLA-NEW)   TO
039800                        WKS-NEW-VALOR-PERFIL(WKS-IDX-TABLA-NEW)
039900     MOVE ZEROS                              TO
040000                        WKS-NEW-VALOR-REGISTRO(WKS-IDX-TABLA-NEW)
040100     MOVE WKS-CRU-CALIDAD(WKS-IDX-TABLA-NEW)  TO
040200                        WKS-NEW-CALIDAD(WKS-IDX-TABLA-NEW)
040300     MOVE "S" TO WKS-NEW-SOBREVIVE(WKS-IDX-TABLA-NEW)
040400     SET WKS-IDX-TABLA-NEW UP BY 1.
040500 210-CONVERTIR-UN-REGISTRO-E. EXIT.
040600
040700* RECIBE "YYYY-MM-DD HH:MM:SS" EN WKS-CONV-ORIGEN, ENTREGA
040800* "DD/MM/YYYY HH:MM:SS" Y EL NUMERICO AAAAMMDDHHMISS
040900 235-REFORMATEAR-FECHA-CRUDA SECTION.
041000     MOVE WKS-CONV-ORIGEN(1:4)   TO WKS-CONV-ANIO
041100     MOVE WKS-CONV-ORIGEN(6:2)   TO WKS-CONV-MES
041200     MOVE WKS-CONV-ORIGEN(9:2)   TO WKS-CONV-DIA
041300     MOVE WKS-CONV-ORIGEN(12:2)  TO WKS-CONV-HORA
041400     MOVE WKS-CONV-ORIGEN(15:2)  TO WKS-CONV-MINUTO
041500     MOVE WKS-CONV-ORIGEN(18:2)  TO WKS-CONV-SEGUNDO
041600     STRING WKS-CONV-DIA    DELIMITED BY SIZE
041700            "/"             DELIMITED BY SIZE
041800            WKS-CONV-MES    DELIMITED BY SIZE
041900            "/"             DELIMITED BY SIZE
042000            WKS-CONV-ANIO   DELIMITED BY SIZE
042100            " "             DELIMITED BY SIZE
042200            WKS-CONV-HORA   DELIMITED BY SIZE
042300            ":"             DELIMITED BY SIZE
042400            WKS-CONV-MINUTO DELIMITED BY SIZE
042500            ":"             DELIMITED BY SIZE
042600            WKS-CONV-SEGUNDO DELIMITED BY SIZE
042700            INTO WKS-CONV-DESTINO-TXT
042800     COMPUTE WKS-CONV-DESTINO-NUM =
042900             WKS-CONV-ANIO    * 10000000000
043000           + WKS-CONV-MES     * 100000000
043100           + WKS-CONV-DIA     * 1000000
043200           + WKS-CONV-HORA    * 10000
043300           + WKS-CONV-MINUTO  * 100
043400           + WKS-CONV-SEGUNDO.
043500 235-REFORMATEAR-FECHA-CRUDA-E. EXIT.
043600
043700* RECIBE "DD/MM/YYYY HH:MM:SS" EN WKS-CONV-ORIGEN, ENTREGA EL
043800* NUMERICO AAAAMMDDHHMISS EN WKS-CONV-DESTINO-NUM
043900 250-TEXTO-CANONICO-A-NUMERICO SECTION.
044000     MOVE WKS-CONV-ORIGEN(7:4)   TO WKS-CONV-ANIO
044100     MOVE WKS-CONV-ORIGEN(4:2)   TO WKS-CONV-MES
044200     MOVE WKS-CONV-ORIGEN(1:2)   TO WKS-CONV-DIA
044300     MOVE WKS-CONV-ORIGEN(12:2)  TO WKS-CONV-HORA
044400     MOVE WKS-CONV-ORIGEN(15:2)  TO WKS-CONV-MINUTO
044500     MOVE WKS-CONV-ORIGEN(18:2)  TO WKS-CONV-SEGUNDO
044600     COMPUTE WKS-CONV-DESTINO-NUM =
044700             WKS-CONV-ANIO    * 10000000000
044800           + WKS-CONV-MES     * 100000000
044900           + WKS-CONV-DIA     * 1000000
045000           + WKS-CONV-HORA    * 10000
045100           + WKS-CONV-MINUTO  * 100
045200           + WKS-CONV-SEGUNDO.
045300 250-TEXTO-CANONICO-A-NUMERICO-E. EXIT.
045400
045500* UNIT 3.3 - CORTE INCREMENTAL POR NMI (R15)
045600 330-APLICAR-CORTE SECTION.
045700     SET WKS-IDX-TABLA-NEW TO 1
045800     PERFORM 335-CORTE-UN-REGISTRO
045900        UNTIL WKS-IDX-TABLA-NEW > WKS-NEW-CANT.
046000 330-APLICAR-CORTE-E. EXIT.
046100
046200 335-CORTE-UN-REGISTRO SECTION.
046300     MOVE ZEROS TO WKS-CORTE-MAX-FIN-NUM
046400     MOVE "N"   TO WKS-CORTE-ENCONTRO
046500     SET WKS-IDX-TABLA-EXI TO 1
046600     PERFORM 336-BUSCAR-MAX-FIN
046700        UNTIL WKS-IDX-TABLA-EXI > WKS-EXI-CANT
046800     IF WKS-CORTE-ENCONTRO = "S"
046900        MOVE WKS-CORTE-MAX-FIN-TXT TO WKS-CONV-ORIGEN
047000        PERFORM 250-TEXTO-CANONICO-A-NUMERICO
047100        PERFORM 340-SUMAR-30-MINUTOS
047200        IF WKS-NEW-FECHA-INI-NUM(WKS-IDX-TABLA-NEW)
047300              < WKS-CORTE-UMBRAL-NUM
047400           MOVE "N" TO WKS-NEW-SOBREVIVE(WKS-IDX-TABLA-NEW)
047500        END-IF
047600     ELSE
047700        IF WKS-TC-FECHA-DESDE NOT = SPACES
047800           MOVE WKS-TC-FECHA-DESDE TO WKS-CONV-ORIGEN
047900           PERFORM 250-TEXTO-CANONICO-A-NUMERICO
048000           IF WKS-NEW-FECHA-INI-NUM(WKS-IDX-TABLA-NEW)
048100                 < WKS-CONV-DESTINO-NUM
048200              MOVE "N" TO WKS-NEW-SOBREVIVE(WKS-IDX-TABLA-NEW)
048300           END-IF
048400        END-IF
048500     END-IF
048600     SET WKS-IDX-TABLA-NEW UP BY 1.
048700 335-CORTE-UN-REGISTRO-E. EXIT.
048800
048900 336-BUSCAR-MAX-FIN SECTION.
049000     IF WKS-EXI-NMI(WKS-IDX-TABLA-EXI) =
049100           WKS-NEW-NMI(WKS-IDX-TABLA-NEW)
049200        MOVE WKS-EXI-FECHA-FIN-TXT(WKS-IDX-TABLA-EXI)
049300             TO WKS-CONV-ORIGEN
049400        PERFORM 250-TEXTO-CANONICO-A-NUMERICO
049500        IF WKS-CONV-DESTINO-NUM > WKS-CORTE-MAX-FIN-NUM
049600           MOVE WKS-CONV-DESTINO-NUM TO WKS-CORTE-MAX-FIN-NUM
049700           MOVE WKS-EXI-FECHA-FIN-TXT(WKS-IDX-TABLA-EXI)
049800                TO WKS-CORTE-MAX-FIN-TXT
049900           MOVE "S" TO WKS-CORTE-ENCONTRO
050000        END-IF
050100     END-IF
050200     SET WKS-IDX-TABLA-EXI UP BY 1.
050300 336-BUSCAR-MAX-FIN-E. EXIT.
050400
050500* SUMA 30 MINUTOS AL VALOR EN LOS CAMPOS WKS-CONV (DECOMPUESTO
050600* ULTIMA LLAMADA A 250-TEXTO-CANONICO-A-NUMERICO), CON ACARREO
050700* DE HORA, DIA, MES Y ANIO; DEJA EL UMBRAL EN WKS-CORTE-UMBRAL-NUM
050800 340-SUMAR-30-MINUTOS SECTION.
050900     ADD 30 TO WKS-CONV-MINUTO
051000     IF WKS-CONV-MINUTO > 59
051100        SUBTRACT 60 FROM WKS-CONV-MINUTO
051200        ADD 1 TO WKS-CONV-HORA
051300        IF WKS-CONV-HORA > 23
051400           SUBTRACT 24 FROM WKS-CONV-HORA
051500           ADD 1 TO WKS-CONV-DIA
051600           PERFORM 345-AJUSTAR-FIN-DE-MES
051700        END-IF
051800     END-IF
051900     COMPUTE WKS-CORTE-UMBRAL-NUM =
052000             WKS-CONV-ANIO    * 10000000000
052100           + WKS-CONV-MES     * 100000000
052200           + WKS-CONV-DIA     * 1000000
052300           + WKS-CONV-HORA    * 10000
052400           + WKS-CONV-MINUTO  * 100
052500           + WKS-CONV-SEGUNDO.
052600 340-SUMAR-30-MINUTOS-E. EXIT.
052700
052800 345-AJUSTAR-FIN-DE-MES SECTION.
052900     PERFORM 346-DIAS-DEL-MES-ACTUAL
053000     IF WKS-CONV-DIA > WKS-DIM-ACTUAL
053100        MOVE 1 TO WKS-CONV-DIA
053200        ADD 1 TO WKS-CONV-MES
053300        IF WKS-CONV-MES > 12
053400           MOVE 1 TO WKS-CONV-MES
053500           ADD 1 TO WKS-CONV-ANIO
053600        END-IF
053700     END-IF.
053800 345-AJUSTAR-FIN-DE-MES-E. EXIT.
053900
054000 346-DIAS-DEL-MES-ACTUAL SECTION.
054100     MOVE WKS-DIM(WKS-CONV-MES) TO WKS-DIM-ACTUAL
054200     IF WKS-CONV-MES = 2
054300        PERFORM 347-VERIFICAR-BISIESTO
054400        IF WKS-ANIO-BISIESTO
054500           MOVE 29 TO WKS-DIM-ACTUAL
054600        END-IF
054700     END-IF.
054800 346-DIAS-DEL-MES-ACTUAL-E. EXIT.
054900
055000 347-VERIFICAR-BISIESTO SECTION.
055100     DIVIDE WKS-CONV-ANIO BY 4   GIVING WKS-COC-4
055200            REMAINDER WKS-RES-4
055300     DIVIDE WKS-CONV-ANIO BY 100 GIVING WKS-COC-100
055400            REMAINDER WKS-RES-100
055500     DIVIDE WKS-CONV-ANIO BY 400 GIVING WKS-COC-400
055600            REMAINDER WKS-RES-400
055700     IF (WKS-RES-4 = 0 AND WKS-RES-100 NOT = 0)
055800           OR WKS-RES-400 = 0
055900        SET WKS-ANIO-BISIESTO TO TRUE
056000     ELSE
056100        SET WKS-ANIO-NO-BISIESTO TO TRUE
056200     END-IF.
056300 347-VERIFICAR-BISIESTO-E. EXIT.
056400
056500* UNIT 3.4 - DEDUPLICA CONTRA EL ARCHIVO EXISTENTE (R16)
056600 400-DEDUPLICAR SECTION.
056700     SET WKS-IDX-TABLA-NEW TO 1
056800     PERFORM 405-UN-NUEVO-DEDUP
056900        UNTIL WKS-IDX-TABLA-NEW > WKS-NEW-CANT.
057000 400-DEDUPLICAR-E. EXIT.
057100
057200 405-UN-NUEVO-DEDUP SECTION.
057300     IF WKS-NEW-SOBREVIVE(WKS-IDX-TABLA-NEW) = "S"
057400        MOVE "N" TO WKS-DUP-ENCONTRADO
057500        SET WKS-IDX-TABLA-EXI TO 1
057600        PERFORM 410-COMPARAR-UN-EXISTENTE
057700           UNTIL WKS-IDX-TABLA-EXI > WKS-EXI-CANT
057800              OR WKS-DUP-ENCONTRADO = "S"
057900        IF WKS-DUP-ENCONTRADO = "S"
058000           MOVE "N" TO WKS-NEW-SOBREVIVE(WKS-IDX-TABLA-NEW)
058100        END-IF
058200     END-IF
058300     SET WKS-IDX-TABLA-NEW UP BY 1.
058400 405-UN-NUEVO-DEDUP-E. EXIT.
058500
058600 410-COMPARAR-UN-EXISTENTE SECTION.
058700     IF WKS-NEW-NMI(WKS-IDX-TABLA-NEW) =
058800           WKS-EXI-NMI(WKS-IDX-TABLA-EXI)         AND
058900        WKS-NEW-REG-COD(WKS-IDX-TABLA-NEW) =
059000           WKS-EXI-REG-COD(WKS-IDX-TABLA-EXI)     AND
059100        WKS-NEW-FECHA-INI-NUM(WKS-IDX-TABLA-NEW)(1:12) =
059200           WKS-EXI-FECHA-INI-NUM(WKS-IDX-TABLA-EXI)(1:12)
059300        MOVE "S" TO WKS-DUP-ENCONTRADO
059400     END-IF
059500     SET WKS-IDX-TABLA-EXI UP BY 1.
059600 410-COMPARAR-UN-EXISTENTE-E. EXIT.
059700
059800 450-CONTAR-SOBREVIVIENTES SECTION.
059900     MOVE ZEROS TO WKS-CONT-ESCRITOS
060000     SET WKS-IDX-TABLA-NEW TO 1
060100     PERFORM 452-CONTAR-UN-SOBREVIVIENTE
060200        UNTIL WKS-IDX-TABLA-NEW > WKS-NEW-CANT.
060300 450-CONTAR-SOBREVIVIENTES-E. EXIT.
060400
060500 452-CONTAR-UN-SOBREVIVIENTE SECTION.
060600     IF WKS-NEW-SOBREVIVE(WKS-IDX-TABLA-NEW) = "S"
060700        ADD 1 TO WKS-CONT-ESCRITOS
060800     END-IF
060900     SET WKS-IDX-TABLA-NEW UP BY 1.
061000 452-CONTAR-UN-SOBREVIVIENTE-E. EXIT.
061100
061200* UNIT 3.5 - FUSIONA Y REORDENA POR NMI, REGISTRO, FECHA (R17)
061300 500-FUSIONAR-Y-ORDENAR SECTION.
061400     OPEN OUTPUT EPRSAL
061500     IF FS-EPRSAL NOT = ZEROS
061600        DISPLAY "***ENEIMP01 ERROR AL ABRIR EPRSAL FS: "
061700                 FS-EPRSAL
061800        MOVE 91 TO RETURN-CODE
061900        STOP RUN
062000     END-IF
062100     SORT SORTWK1
062200        ASCENDING KEY SD-NMI
062300        ASCENDING KEY SD-REG-COD
062400        ASCENDING KEY SD-FECHA-INI-NUM
062500           INPUT  PROCEDURE IS 510-ALIMENTAR-ORDENAMIENTO
062600           OUTPUT PROCEDURE IS 520-ESCRIBIR-ORDENADO
062700     CLOSE EPRSAL.
062800 500-FUSIONAR-Y-ORDENAR-E. EXIT.
062900
063000 510-ALIMENTAR-ORDENAMIENTO SECTION.
063100     SET WKS-IDX-TABLA-EXI TO 1
063200     PERFORM 512-RELEASAR-UN-EXISTENTE
063300        UNTIL WKS-IDX-TABLA-EXI > WKS-EXI-CANT
063400     SET WKS-IDX-TABLA-NEW TO 1
063500     PERFORM 515-RELEASAR-UN-NUEVO
063600        UNTIL WKS-IDX-TABLA-NEW > WKS-NEW-CANT.
063700 510-ALIMENTAR-ORDENAMIENTO-E. EXIT.
063800
063900 512-RELEASAR-UN-EXISTENTE SECTION.
064000     MOVE WKS-EXI-IMAGEN(WKS-IDX-TABLA-EXI)      TO SD-IMAGEN
064100     MOVE WKS-EXI-FECHA-INI-NUM(WKS-IDX-TABLA-EXI)
064200          TO SD-FECHA-INI-NUM
064300     RELEASE SD-REGISTRO
064400     SET WKS-IDX-TABLA-EXI UP BY 1.
064500 512-RELEASAR-UN-EXISTENTE-E. EXIT.
064600
064700 515-RELEASAR-UN-NUEVO SECTION.
064800     IF WKS-NEW-SOBREVIVE(WKS-IDX-TABLA-NEW) = "S"
064900        MOVE WKS-NEW-IMAGEN(WKS-IDX-TABLA-NEW)   TO SD-IMAGEN
065000        MOVE WKS-NEW-FECHA-INI-NUM(WKS-IDX-TABLA-NEW)
065100             TO SD-FECHA-INI-NUM
065200        RELEASE SD-REGISTRO
065300     END-IF
065400     SET WKS-IDX-TABLA-NEW UP BY 1.
065500 515-RELEASAR-UN-NUEVO-E. EXIT.
065600
065700 520-ESCRIBIR-ORDENADO SECTION.
065800     MOVE "N" TO WKS-FIN-SORT-FLAG
065900     PERFORM 522-LEER-UN-ORDENADO
066000     PERFORM 524-ESCRIBIR-UN-ORDENADO
066100        UNTIL WKS-FIN-SORT.
066200 520-ESCRIBIR-ORDENADO-E. EXIT.
066300
066400 522-LEER-UN-ORDENADO SECTION.
066500     RETURN SORTWK1
066600        AT END SET WKS-FIN-SORT TO TRUE
066700     END-RETURN.
066800 522-LEER-UN-ORDENADO-E. EXIT.
066900
067000 524-ESCRIBIR-UN-ORDENADO SECTION.
067100     WRITE REG-EPRSAL FROM SD-IMAGEN
067200     PERFORM 522-LEER-UN-ORDENADO.
067300 524-ESCRIBIR-UN-ORDENADO-E. EXIT.
067400
067500* UNIT 3.6 - INFORME DE CIERRE
067600 600-ESTADISTICAS SECTION.
067700     DISPLAY "ENEIMP01 - REGISTROS AGREGADOS: " WKS-CONT-ESCRITOS.
067800 600-ESTADISTICAS-E. EXIT.
067900
068000* UNIT 3.7 - LISTA LOS NMI DISTINTOS DEL ARCHIVO CRUDO (ACCION L)
068100 700-LISTAR-NMI SECTION.
068200     MOVE ZEROS TO WKS-DIS-CANT
068300     OPEN INPUT NM12IN
068400     IF FS-NM12IN NOT = ZEROS
068500        DISPLAY "***ENEIMP01 ERROR AL ABRIR NM12IN FS: "
068600                 FS-NM12IN
068700        MOVE 91 TO RETURN-CODE
068800        STOP RUN
068900     END-IF
069000     PERFORM 152-LEER-UN-CRUDO
069100     PERFORM 710-PROCESAR-UN-NMI
069200        UNTIL FS-NM12IN NOT = ZEROS
069300     CLOSE NM12IN.
069400 700-LISTAR-NMI-E. EXIT.
069500
069600 710-PROCESAR-UN-NMI SECTION.
069700     MOVE "N" TO WKS-DUP-ENCONTRADO
069800     SET WKS-IDX-TABLA-DIS TO 1
069900     PERFORM 715-COMPARAR-UN-DISTINTO
070000        UNTIL WKS-IDX-TABLA-DIS > WKS-DIS-CANT
070100           OR WKS-DUP-ENCONTRADO = "S"
070200     IF WKS-DUP-ENCONTRADO = "N"
070300        ADD 1 TO WKS-DIS-CANT
070400        MOVE NM12-NMI    TO WKS-DIS-NMI(WKS-DIS-CANT)
070500        MOVE NM12-SUFIJO TO WKS-DIS-SUFIJO(WKS-DIS-CANT)
070600        DISPLAY "NMI: " NM12-NMI "  SUFIJO: " NM12-SUFIJO
070700     END-IF
070800     PERFORM 152-LEER-UN-CRUDO.
070900 710-PROCESAR-UN-NMI-E. EXIT.
071000
071100 715-COMPARAR-UN-DISTINTO SECTION.
071200     IF WKS-DIS-NMI(WKS-IDX-TABLA-DIS) = NM12-NMI AND
071300        WKS-DIS-SUFIJO(WKS-IDX-TABLA-DIS) = NM12-SUFIJO
071400        MOVE "S" TO WKS-DUP-ENCONTRADO
071500     END-IF
071600     SET WKS-IDX-TABLA-DIS UP BY 1.
071700 715-COMPARAR-UN-DISTINTO-E. EXIT.
071800
071900* UNIT 3.8 - ULTIMA FECHA REGISTRADA PARA UN NMI (ACCION U)
072000 800-ULTIMA-FECHA SECTION.
072100     PERFORM 110-CARGAR-EXISTENTES
072200     MOVE ZEROS TO WKS-CORTE-MAX-FIN-NUM
072300     MOVE "N"   TO WKS-CORTE-ENCONTRO
072400     SET WKS-IDX-TABLA-EXI TO 1
072500     PERFORM 810-BUSCAR-MAX-FIN-NMI
072600        UNTIL WKS-IDX-TABLA-EXI > WKS-EXI-CANT
072700     IF WKS-CORTE-ENCONTRO = "S"
072800        DISPLAY "ULTIMA FECHA " WKS-NMI-FILTRO ": "
072900                 WKS-CORTE-MAX-FIN-TXT
073000     ELSE
073100        DISPLAY "ULTIMA FECHA " WKS-NMI-FILTRO ": NONE"
073200     END-IF.
073300 800-ULTIMA-FECHA-E. EXIT.
073400
073500 810-BUSCAR-MAX-FIN-NMI SECTION.
073600     IF WKS-EXI-NMI(WKS-IDX-TABLA-EXI) = WKS-NMI-FILTRO
073700        MOVE WKS-EXI-FECHA-FIN-TXT(WKS-IDX-TABLA-EXI)
073800             TO WKS-CONV-ORIGEN
073900        PERFORM 250-TEXTO-CANONICO-A-NUMERICO
074000        IF WKS-CONV-DESTINO-NUM > WKS-CORTE-MAX-FIN-NUM
074100           MOVE WKS-CONV-DESTINO-NUM TO WKS-CORTE-MAX-FIN-NUM
074200           MOVE WKS-EXI-FECHA-FIN-TXT(WKS-IDX-TABLA-EXI)
074300                TO WKS-CORTE-MAX-FIN-TXT
074400           MOVE "S" TO WKS-CORTE-ENCONTRO
074500        END-IF
074600     END-IF
074700     SET WKS-IDX-TABLA-EXI UP BY 1.
074800 810-BUSCAR-MAX-FIN-NMI-E. EXIT.
