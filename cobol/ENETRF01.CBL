000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. CASTILLO                                      *
000400* APLICACION  : ENERGIA - ANALISIS DE CONSUMO RESIDENCIAL         *
000500* PROGRAMA    : ENETRF01                                         *
000600* TIPO        : BATCH (SUBRUTINA, CALLED)                        *
000700* DESCRIPCION : RESUELVE TEMPORADA, TIPO DE DIA, BANDA HORARIA   *
000800*             : Y TARIFA (USO/SOLAR/CARGO FIJO) DE UN VENDEDOR   *
000900*             : PARA UNA FECHA-HORA DE INTERVALO DE MEDIDOR.     *
001000*             : ES INVOCADO POR EL PROGRAMA ENECST01 UNA VEZ     *
001100*             : POR CADA INTERVALO A COSTEAR.                    *
001200* ARCHIVOS    : TRFTAB                      (SECUENCIAL)        *
001300* PROGRAMA(S) : NO APLICA (SUBRUTINA)                            *
001400* INSTALADO   : 02/05/1989                                       *
001500******************************************************************
001600* HISTORIAL DE CAMBIOS                                           *
001700*  14/03/1989 RC    SOL-0441  VERSION INICIAL, TARIFA UNICA      *
001800*  02/05/1989 RC    SOL-0441  INSTALACION EN PRODUCCION          *
001900*  19/09/1991 RC    SOL-0508  SOPORTE DE BANDA HORARIA PEAK /    *
002000*                             OFF-PEAK / SHOULDER                *
002100*  11/02/1993 JLM   SOL-0612  SE AGREGA TEMPORADA (VERANO/       *
002200*                             INVIERNO) POR MES                  *
002300*  30/11/1998 ER    Y2K-0007  AMPLIACION DE ANIO A 4 DIGITOS EN  *
002400*                             TODAS LAS COMPARACIONES DE FECHA   *
002500*  14/01/1999 ER    Y2K-0007  PRUEBAS DE CORTE DE SIGLO, OK      *
002600*  08/06/2006 MS    SOL-1187  TABLA DE TARIFAS PASA DE INDEXADA  *
002700*                             A PLANA SECUENCIAL (TRFTAB)        *
002800*  23/04/2015 JP    SOL-1940  SE AGREGA TARIFA DE EXCEDENTE      *
002900*                             SOLAR (FEED-IN) POR BANDA          *
003000*  19/06/2024 EEDR  TK-40871  REESCRITURA PARA CLIENTE NEM       *
003100*                             (AUSTRALIA), CARGO FIJO DIARIO     *
003200*  03/07/2024 EEDR  TK-40919  CALCULO DE DIA DE SEMANA POR       *
003300*                             CONGRUENCIA DE ZELLER (SIN USO DE  *
003400*                             FUNCIONES INTRINSECAS)             *
003500*  10/08/2024 CQ    TK-41245  CR DE AUDITORIA: LA CONSULTA DE    *
003600*                             CARGO FIJO (R4) LLAMABA CON LA     *
003700*                             FECHA EN CEROS Y CAIA EN TEMPORADA/*
003800*                             TIPO-DIA/BANDA CON SUBINDICE Y ANIO*
003900*                             INVALIDOS; SE AGREGA EL FLAG       *
004000*                             LK-SOLO-CARGO-FIJO PARA OMITIR ESE *
004100*                             PROCESAMIENTO CUANDO NO APLICA     *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                     ENETRF01.
004500 AUTHOR.                         R. CASTILLO.
004600 INSTALLATION.                   BANCO INDUSTRIAL - DEPTO SISTEMAS.
004700 DATE-WRITTEN.                   14/03/1989.
004800 DATE-COMPILED.                  10/08/2024.
004900 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITOS   IS "0" THRU "9".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TRFTAB   ASSIGN TO TRFTAB
005800                     FILE STATUS IS FS-TRFTAB.
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*              A R C H I V O   D E   T A R I F A S               *
006300******************************************************************
006400 FD  TRFTAB.
006500     COPY TRFTAB.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*               C A M P O S   D E   T R A B A J O                *
006900******************************************************************
007000 01  WKS-CAMPOS-DE-TRABAJO.
007100     02  WKS-PROGRAMA              PIC X(08) VALUE "ENETRF01".
007200     02  WKS-TABLA-CARGADA         PIC X(01) VALUE "N".
007300         88  WKS-YA-CARGADA               VALUE "S".
007400     02  WKS-IDX-VEND-ENCONTRADO   PIC 9(04) COMP VALUE ZEROS.
007500     02  WKS-IDX-BAN-ENCONTRADA    PIC 9(04) COMP VALUE ZEROS.
007600     02  WKS-TEMPORADA             PIC X(08) VALUE SPACES.
007700     02  WKS-TIPO-DIA              PIC X(07) VALUE SPACES.
007800         88  WKS-ES-FIN-DE-SEMANA         VALUE "WEEKEND".
007900         88  WKS-ES-DIA-LABORAL           VALUE "WEEKDAY".
008000     02  WKS-BANDA-ENCONTRADA      PIC X(01) VALUE "N".
008100         88  WKS-SI-ENCONTRO-BANDA        VALUE "S".
008200     02  WKS-SUBINDICE             PIC 9(02) COMP VALUE ZEROS.
008300     02  FILLER                    PIC X(05) VALUE SPACES.
008400******************************************************************
008500*        T A B L A   D E   V E N D E D O R E S   ( R A M )       *
008600******************************************************************
008700 01  WKS-TABLA-VENDEDORES.
008800     02  WKS-VEND-CANT             PIC 9(03) COMP VALUE ZEROS.
008900     02  WKS-VEND-FILA OCCURS 0 TO 50 TIMES
009000                       DEPENDING ON WKS-VEND-CANT
009100                       INDEXED BY WKS-IDX-VEND.
009200         03  WKS-VEND-COD          PIC X(24).
009300         03  WKS-VEND-CARGO        PIC 9(03)V9(04).
009400         03  WKS-VEND-CARGO-NUM REDEFINES WKS-VEND-CARGO
009500                               PIC 9(07).
009600         03  WKS-VEND-MES-TAB OCCURS 12 TIMES
009700                             PIC X(08).
009800         03  FILLER                PIC X(05).
009900******************************************************************
010000*        T A B L A   D E   B A N D A S   ( R A M )               *
010100******************************************************************
010200 01  WKS-TABLA-BANDAS.
010300     02  WKS-BAN-CANT              PIC 9(04) COMP VALUE ZEROS.
010400     02  WKS-BAN-FILA OCCURS 0 TO 500 TIMES
010500                      DEPENDING ON WKS-BAN-CANT
010600                      INDEXED BY WKS-IDX-BAN.
010700         03  WKS-BAN-COD-VEND      PIC X(24).
010800         03  WKS-BAN-TEMPORADA     PIC X(08).
010900         03  WKS-BAN-TIPO-DIA      PIC X(07).
011000         03  WKS-BAN-SECUENCIA     PIC 9(02).
011100         03  WKS-BAN-TIPO-TARIFA   PIC X(10).
011200         03  WKS-BAN-RANGOS OCCURS 3 TIMES.
011300             04  WKS-BAN-HORA-INI  PIC 9(02).
011400             04  WKS-BAN-HORA-FIN  PIC 9(02).
011500         03  WKS-BAN-TARIFA-USO    PIC 9(01)V9(04).
011600         03  WKS-BAN-TARIFA-USO-NUM REDEFINES
011700                 WKS-BAN-TARIFA-USO PIC 9(05).
011800         03  WKS-BAN-TIENE-SOLAR   PIC X(01).
011900         03  WKS-BAN-TARIFA-SOLAR  PIC 9(01)V9(04).
012000         03  FILLER                PIC X(05).
012100******************************************************************
012200*     C A L C U L O   D E   D I A   D E   S E M A N A            *
012300*     ( C O N G R U E N C I A   D E   Z E L L E R )              *
012400******************************************************************
012500 01  WKS-FECHA-CALC.
012600     02  WKS-FC-ANIO               PIC 9(04).
012700     02  WKS-FC-MES                PIC 9(02).
012800     02  WKS-FC-DIA                PIC 9(02).
012900 01  WKS-FECHA-NUM REDEFINES WKS-FECHA-CALC
013000                             PIC 9(08).
013100 01  WKS-ZELLER.
013200     02  WKS-Z-MES-AJUST           PIC 9(02) COMP.
013300     02  WKS-Z-ANIO-AJUST          PIC 9(04) COMP.
013400     02  WKS-Z-SIGLO               PIC 9(02) COMP.
013500     02  WKS-Z-ANIO-SIGLO          PIC 9(02) COMP.
013600     02  WKS-Z-TERMINO-MES         PIC 9(04) COMP.
013700     02  WKS-Z-SUMA                PIC 9(05) COMP.
013800     02  WKS-Z-COCIENTE            PIC 9(04) COMP.
013900     02  WKS-Z-DIA-SEMANA          PIC 9(01) COMP.
014000     02  FILLER                    PIC X(03).
014100*        0=SABADO 1=DOMINGO 2=LUNES ... 6=VIERNES
014200 01  FS-TRFTAB                     PIC 9(02) VALUE ZEROS.
014300 LINKAGE SECTION.
014400 01  LK-PARAMETROS.
014500     02  LK-VENDOR-CODE            PIC X(24).
014600     02  LK-DIA                    PIC 9(02).
014700     02  LK-MES                    PIC 9(02).
014800     02  LK-ANIO                   PIC 9(04).
014900     02  LK-HORA                   PIC 9(02).
015000     02  LK-TARIFA-USO             PIC 9(01)V9(04).
015100     02  LK-TIENE-SOLAR            PIC X(01).
015200     02  LK-TARIFA-SOLAR           PIC 9(01)V9(04).
015300     02  LK-TIPO-TARIFA            PIC X(10).
015400     02  LK-CARGO-FIJO             PIC 9(03)V9(04).
015500* TK-41245 CQ FLAG PARA QUE ENECST01 CONSULTE SOLO EL CARGO FIJO
015600* (R4) SIN FECHA-HORA DE INTERVALO VALIDA -- EVITA RESOLVER
015700* TEMPORADA/TIPO-DIA/BANDA CON LK-MES/LK-ANIO EN CEROS
015800     02  LK-SOLO-CARGO-FIJO        PIC X(01).
015900         88  LK-ES-SOLO-CARGO-FIJO       VALUE "S".
016000     02  FILLER                    PIC X(04).
016100******************************************************************
016200 PROCEDURE DIVISION USING LK-PARAMETROS.
016300 000-MAIN SECTION.
016400* TK-41245 CQ CON LK-ES-SOLO-CARGO-FIJO NO SE RESUELVE TEMPORADA
016500* NI TIPO DE DIA NI BANDA -- LK-MES/LK-ANIO PUEDEN VENIR EN CEROS
016600* CUANDO EL LLAMADOR SOLO QUIERE EL CARGO FIJO (R4)
016700     IF NOT WKS-YA-CARGADA
016800        PERFORM 010-CARGAR-TARIFAS
016900     END-IF
017000     MOVE ZEROS            TO LK-TARIFA-USO LK-TARIFA-SOLAR
017100                               LK-CARGO-FIJO
017200     MOVE "N"               TO LK-TIENE-SOLAR
017300     MOVE "off_peak  "      TO LK-TIPO-TARIFA
017400     PERFORM 050-UBICAR-VENDEDOR
017500     IF WKS-IDX-VEND-ENCONTRADO NOT = ZEROS
017600     AND LK-ES-SOLO-CARGO-FIJO
017700        PERFORM 400-DEVOLVER-CARGO-FIJO
017800     END-IF
017900     IF WKS-IDX-VEND-ENCONTRADO NOT = ZEROS
018000     AND NOT LK-ES-SOLO-CARGO-FIJO
018100        PERFORM 100-RESOLVER-TEMPORADA
018200        PERFORM 200-RESOLVER-TIPO-DIA
018300        PERFORM 400-DEVOLVER-CARGO-FIJO
018400        PERFORM 300-RESOLVER-BANDA
018500     END-IF
018600     GOBACK.
018700 000-MAIN-E. EXIT.
018800
018900* CARGA UNICA DE LA TABLA DE TARIFAS, DESDE EL ARCHIVO PLANO,
019000* A LAS TABLAS EN MEMORIA WKS-TABLA-VENDEDORES Y WKS-TABLA-BANDAS
019100 010-CARGAR-TARIFAS SECTION.
019200     MOVE ZEROS TO WKS-VEND-CANT WKS-BAN-CANT
019300     OPEN INPUT TRFTAB
019400     IF FS-TRFTAB NOT = ZEROS
019500        DISPLAY "***ENETRF01 ERROR AL ABRIR TRFTAB FS: "
019600                 FS-TRFTAB
019700        MOVE 91 TO RETURN-CODE
019800        STOP RUN
019900     END-IF
020000     PERFORM 020-LEER-UN-RENGLON
020100     PERFORM 030-CLASIFICAR-RENGLON
020200        UNTIL FS-TRFTAB NOT = ZEROS
020300     CLOSE TRFTAB
020400     SET WKS-YA-CARGADA TO TRUE.
020500 010-CARGAR-TARIFAS-E. EXIT.
020600
020700 020-LEER-UN-RENGLON SECTION.
020800     READ TRFTAB
020900        AT END MOVE HIGH-VALUES TO FS-TRFTAB
021000     END-READ.
021100 020-LEER-UN-RENGLON-E. EXIT.
021200
021300 030-CLASIFICAR-RENGLON SECTION.
021400     EVALUATE TRUE
021500        WHEN TRF-ES-VENDEDOR
021600             ADD 1 TO WKS-VEND-CANT
021700             MOVE TRF-VEND-CODIGO
021800                         TO WKS-VEND-COD(WKS-VEND-CANT)
021900             MOVE TRF-VEND-CARGO-FIJO
022000                         TO WKS-VEND-CARGO(WKS-VEND-CANT)
022100             MOVE 1 TO WKS-SUBINDICE
022200             PERFORM 032-COPIAR-UN-MES
022300                UNTIL WKS-SUBINDICE > 12
022400        WHEN TRF-ES-BANDA
022500             ADD 1 TO WKS-BAN-CANT
022600             MOVE TRF-BAN-CODIGO-VEND
022700                         TO WKS-BAN-COD-VEND(WKS-BAN-CANT)
022800             MOVE TRF-BAN-TEMPORADA
022900                         TO WKS-BAN-TEMPORADA(WKS-BAN-CANT)
023000             MOVE TRF-BAN-TIPO-DIA
023100                         TO WKS-BAN-TIPO-DIA(WKS-BAN-CANT)
023200             MOVE TRF-BAN-SECUENCIA
023300                         TO WKS-BAN-SECUENCIA(WKS-BAN-CANT)
023400             MOVE TRF-BAN-TIPO-TARIFA
023500                         TO WKS-BAN-TIPO-TARIFA(WKS-BAN-CANT)
023600             MOVE TRF-BAN-RANGOS(1) TO WKS-BAN-RANGOS
023700                                        (WKS-BAN-CANT 1)
023800             MOVE TRF-BAN-RANGOS(2) TO WKS-BAN-RANGOS
023900                                        (WKS-BAN-CANT 2)
024000             MOVE TRF-BAN-RANGOS(3) TO WKS-BAN-RANGOS
024100                                        (WKS-BAN-CANT 3)
024200             MOVE TRF-BAN-TARIFA-USO
024300                         TO WKS-BAN-TARIFA-USO(WKS-BAN-CANT)
024400             MOVE TRF-BAN-TIENE-SOLAR
024500                         TO WKS-BAN-TIENE-SOLAR(WKS-BAN-CANT)
024600             MOVE TRF-BAN-TARIFA-SOLAR
024700                         TO WKS-BAN-TARIFA-SOLAR(WKS-BAN-CANT)
024800        WHEN OTHER
024900             CONTINUE
025000     END-EVALUATE
025100     PERFORM 020-LEER-UN-RENGLON.
025200 030-CLASIFICAR-RENGLON-E. EXIT.
025300
025400 032-COPIAR-UN-MES SECTION.
025500     MOVE TRF-VEND-MES-TEMP(WKS-SUBINDICE)
025600         TO WKS-VEND-MES-TAB(WKS-VEND-CANT WKS-SUBINDICE)
025700     ADD 1 TO WKS-SUBINDICE.
025800 032-COPIAR-UN-MES-E. EXIT.
025900
026000* R1 - UBICA EL VENDEDOR EN LA TABLA EN MEMORIA (BUSQUEDA LINEAL,
026100* LA TABLA NO VIENE ORDENADA POR CODIGO DE VENDEDOR)
026200 050-UBICAR-VENDEDOR SECTION.
026300     MOVE ZEROS TO WKS-IDX-VEND-ENCONTRADO
026400     SET WKS-IDX-VEND TO 1
026500     PERFORM 055-PROBAR-UN-VENDEDOR
026600        UNTIL WKS-IDX-VEND > WKS-VEND-CANT
026700           OR WKS-IDX-VEND-ENCONTRADO NOT = ZEROS.
026800 050-UBICAR-VENDEDOR-E. EXIT.
026900
027000 055-PROBAR-UN-VENDEDOR SECTION.
027100     IF WKS-VEND-COD(WKS-IDX-VEND) = LK-VENDOR-CODE
027200        MOVE WKS-IDX-VEND TO WKS-IDX-VEND-ENCONTRADO
027300     ELSE
027400        SET WKS-IDX-VEND UP BY 1
027500     END-IF.
027600 055-PROBAR-UN-VENDEDOR-E. EXIT.
027700
027800* R1 - TEMPORADA = TEMPORADA ASIGNADA AL MES DE LA FECHA, SEGUN
027900* LA TABLA DE MESES DEL VENDEDOR (POSICION DIRECTA POR MES)
028000 100-RESOLVER-TEMPORADA SECTION.
028100     MOVE WKS-VEND-MES-TAB(WKS-IDX-VEND-ENCONTRADO LK-MES)
028200          TO WKS-TEMPORADA.
028300 100-RESOLVER-TEMPORADA-E. EXIT.
028400
028500* R3 - TIPO DE DIA: SABADO Y DOMINGO SON FIN DE SEMANA, EL RESTO
028600* SON DIAS LABORALES. EL DIA DE LA SEMANA SE OBTIENE POR LA
028700* CONGRUENCIA DE ZELLER, SIN USAR FUNCIONES INTRINSECAS DEL
028800* COMPILADOR.
028900 200-RESOLVER-TIPO-DIA SECTION.
029000     MOVE LK-DIA  TO WKS-FC-DIA
029100     MOVE LK-MES  TO WKS-FC-MES
029200     MOVE LK-ANIO TO WKS-FC-ANIO
029300     PERFORM 210-CALCULAR-ZELLER
029400     IF WKS-Z-DIA-SEMANA = 0 OR WKS-Z-DIA-SEMANA = 1
029500        SET WKS-ES-FIN-DE-SEMANA TO TRUE
029600     ELSE
029700        SET WKS-ES-DIA-LABORAL   TO TRUE
029800     END-IF.
029900 200-RESOLVER-TIPO-DIA-E. EXIT.
030000
030100 210-CALCULAR-ZELLER SECTION.
030200     IF WKS-FC-MES < 3
030300        COMPUTE WKS-Z-MES-AJUST  = WKS-FC-MES + 12
030400        COMPUTE WKS-Z-ANIO-AJUST = WKS-FC-ANIO - 1
030500     ELSE
030600        MOVE WKS-FC-MES  TO WKS-Z-MES-AJUST
030700        MOVE WKS-FC-ANIO TO WKS-Z-ANIO-AJUST
030800     END-IF
030900     COMPUTE WKS-Z-SIGLO      = WKS-Z-ANIO-AJUST / 100
031000     COMPUTE WKS-Z-ANIO-SIGLO = WKS-Z-ANIO-AJUST
031100                                - (WKS-Z-SIGLO * 100)
031200     COMPUTE WKS-Z-TERMINO-MES = (13 * (WKS-Z-MES-AJUST + 1)) / 5
031300     COMPUTE WKS-Z-SUMA =
031400             WKS-FC-DIA
031500           + WKS-Z-TERMINO-MES
031600           + WKS-Z-ANIO-SIGLO
031700           + (WKS-Z-ANIO-SIGLO / 4)
031800           + (WKS-Z-SIGLO / 4)
031900           + (5 * WKS-Z-SIGLO)
032000     DIVIDE WKS-Z-SUMA BY 7 GIVING WKS-Z-COCIENTE
032100             REMAINDER WKS-Z-DIA-SEMANA.
032200 210-CALCULAR-ZELLER-E. EXIT.
032300
032400* R4 - CARGO FIJO DIARIO: CONSULTA DIRECTA POR VENDEDOR,
032500* INDEPENDIENTE DE LA FECHA-HORA DEL INTERVALO
032600 400-DEVOLVER-CARGO-FIJO SECTION.
032700     MOVE WKS-VEND-CARGO(WKS-IDX-VEND-ENCONTRADO)
032800          TO LK-CARGO-FIJO.
032900 400-DEVOLVER-CARGO-FIJO-E. EXIT.
033000
033100* R2 - RECORRE LAS BANDAS DEL VENDEDOR/TEMPORADA/TIPO-DIA EN EL
033200* ORDEN EN QUE FUERON DEFINIDAS; LA PRIMERA QUE CONTIENE LA HORA
033300* DEL INTERVALO GANA. SIN BANDA QUE COINCIDA, QUEDAN LOS VALORES
033400* POR DEFECTO (TARIFA 0, SIN SOLAR, OFF_PEAK) MOVIDOS EN 000-MAIN
033500 300-RESOLVER-BANDA SECTION.
033600     MOVE "N" TO WKS-BANDA-ENCONTRADA
033700     SET WKS-IDX-BAN TO 1
033800     PERFORM 305-PROBAR-UNA-BANDA
033900        UNTIL WKS-IDX-BAN > WKS-BAN-CANT
034000           OR WKS-SI-ENCONTRO-BANDA.
034100 300-RESOLVER-BANDA-E. EXIT.
034200
034300 305-PROBAR-UNA-BANDA SECTION.
034400     IF WKS-BAN-COD-VEND(WKS-IDX-BAN)  = LK-VENDOR-CODE AND
034500        WKS-BAN-TEMPORADA(WKS-IDX-BAN) = WKS-TEMPORADA  AND
034600        WKS-BAN-TIPO-DIA(WKS-IDX-BAN)  = WKS-TIPO-DIA
034700        PERFORM 310-HORA-EN-ALGUNA-BANDA
034800        IF WKS-SI-ENCONTRO-BANDA
034900           MOVE WKS-BAN-TARIFA-USO(WKS-IDX-BAN)
035000                TO LK-TARIFA-USO
035100           MOVE WKS-BAN-TIPO-TARIFA(WKS-IDX-BAN)
035200                TO LK-TIPO-TARIFA
035300           IF WKS-BAN-TIENE-SOLAR(WKS-IDX-BAN) = "S"
035400              MOVE "S" TO LK-TIENE-SOLAR
035500              MOVE WKS-BAN-TARIFA-SOLAR(WKS-IDX-BAN)
035600                   TO LK-TARIFA-SOLAR
035700           END-IF
035800        END-IF
035900     END-IF
036000     IF NOT WKS-SI-ENCONTRO-BANDA
036100        SET WKS-IDX-BAN UP BY 1
036200     END-IF.
036300 305-PROBAR-UNA-BANDA-E. EXIT.
036400
036500 310-HORA-EN-ALGUNA-BANDA SECTION.
036600     MOVE "N" TO WKS-BANDA-ENCONTRADA
036700     MOVE 1 TO WKS-SUBINDICE
036800     PERFORM 320-EVALUAR-UN-RANGO
036900        UNTIL WKS-SUBINDICE > 3
037000           OR WKS-SI-ENCONTRO-BANDA.
037100 310-HORA-EN-ALGUNA-BANDA-E. EXIT.
037200
037300* R2 - UN RANGO S-E CONTIENE LA HORA H CUANDO:
037400*      S < E (RANGO NORMAL)    : S <= H < E
037500*      S > E (CRUZA MEDIANOCHE): H >= S  O  H < E
037600*      S = E                   : NUNCA COINCIDE
037700 320-EVALUAR-UN-RANGO SECTION.
037800     EVALUATE TRUE
037900        WHEN WKS-BAN-HORA-INI(WKS-IDX-BAN WKS-SUBINDICE) =
038000             WKS-BAN-HORA-FIN(WKS-IDX-BAN WKS-SUBINDICE)
038100             CONTINUE
038200        WHEN WKS-BAN-HORA-INI(WKS-IDX-BAN WKS-SUBINDICE) <
038300             WKS-BAN-HORA-FIN(WKS-IDX-BAN WKS-SUBINDICE)
038400             IF LK-HORA >=
038500                WKS-BAN-HORA-INI(WKS-IDX-BAN WKS-SUBINDICE)
038600                AND LK-HORA <
038700                WKS-BAN-HORA-FIN(WKS-IDX-BAN WKS-SUBINDICE)
038800                SET WKS-SI-ENCONTRO-BANDA TO TRUE
038900             END-IF
039000        WHEN OTHER
039100             IF LK-HORA >=
039200                WKS-BAN-HORA-INI(WKS-IDX-BAN WKS-SUBINDICE)
039300                OR LK-HORA <
039400                WKS-BAN-HORA-FIN(WKS-IDX-BAN WKS-SUBINDICE)
039500                SET WKS-SI-ENCONTRO-BANDA TO TRUE
039600             END-IF
039700     END-EVALUATE
039800     IF NOT WKS-SI-ENCONTRO-BANDA
039900        ADD 1 TO WKS-SUBINDICE
040000     END-IF.
040100 320-EVALUAR-UN-RANGO-E. EXIT.
