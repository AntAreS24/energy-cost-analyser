000100******************************************************************
000200* FECHA       : 22/08/1990                                       *
000300* PROGRAMADOR : R. CASTILLO                                      *
000400* APLICACION  : ENERGIA - ANALISIS DE CONSUMO RESIDENCIAL         *
000500* PROGRAMA    : ENECST01                                         *
000600* TIPO        : BATCH (DRIVER PRINCIPAL)                         *
000700* DESCRIPCION : LIQUIDA EL COSTO DE CONSUMO Y EL CREDITO SOLAR   *
000800*             : DE UN PUNTO NMI, PARA UN RANGO DE FECHAS Y UNA   *
000900*             : LISTA DE VENDEDORES, CON BASE EN EL ARCHIVO DE   *
001000*             : LECTURAS EPRDATA. IMPRIME EL REPORTE DE          *
001100*             : DESGLOSE DE COSTO POR BANDA HORARIA (CSTRPT).    *
001200*             : SOPORTA ADEMAS CONSULTAS PUNTUALES POR FECHA     *
001300*             : (ACCION 'D') SIN APLICAR TARIFAS.                *
001400* ARCHIVOS    : EPRDATA  (ENTRADA,  SECUENCIAL)                 *
001500*             : CSTRPT   (SALIDA,   SECUENCIAL, REPORTE)        *
001600* PROGRAMA(S) : ENETRF01 (CALLED, RESUELVE TARIFA POR INTERVALO) *
001700* PARAMETROS  : TARJETA DE CONTROL POR SYSIN (VER 050-LEER-     *
001800*             : PARAMETROS) SEGUIDA DE UNA TARJETA POR VENDEDOR  *
001900* INSTALADO   : 10/10/1990                                       *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                           *
002200*  22/08/1990 RC    SOL-0560  VERSION INICIAL, UN SOLO VENDEDOR  *
002300*  10/10/1990 RC    SOL-0560  INSTALACION EN PRODUCCION          *
002400*  14/04/1992 RC    SOL-0601  SE PERMITE LISTA DE VENDEDORES     *
002500*                             POR CORRIDA (CONTROL BREAK)        *
002600*  05/08/1994 JLM   SOL-0699  REPORTE DE DESGLOSE POR BANDA      *
002700*                             HORARIA (PEAK/OFF-PEAK/SHOULDER)   *
002800*  02/12/1998 ER    Y2K-0007  AMPLIACION DE ANIO A 4 DIGITOS,    *
002900*                             RUTINA DE FECHAS REESCRITA         *
003000*  18/01/1999 ER    Y2K-0007  PRUEBAS DE CORTE DE SIGLO, OK      *
003100*  27/09/2007 MS    SOL-1201  CARGA DE LECTURAS A TABLA EN RAM   *
003200*                             EN VEZ DE RELEER EL ARCHIVO POR    *
003300*                             CADA DIA DEL RANGO                 *
003400*  11/05/2016 JP    SOL-1955  SE AGREGA CREDITO SOLAR AL REPORTE *
003500*                             Y A LOS TOTALES DE RANGO           *
003600*  19/06/2024 EEDR  TK-40872  REESCRITURA PARA CLIENTE NEM       *
003700*                             (AUSTRALIA); CALL A ENETRF01 POR   *
003800*                             CADA INTERVALO                     *
003900*  10/07/2024 EEDR  TK-40956  SE AGREGA CONSULTA POR FECHA       *
004000*                             (ACCION 'D') Y DATOS DE DISPOSITIVO*
004100*  02/08/2024 CQ    TK-41205  CR DE AUDITORIA: TASA Y COSTO DE   *
004200*                             BANDA Y LINEA SOLAR IMPRESOS SIN   *
004300*                             ENMASCARAR (SIGNO ZONA VISIBLE);   *
004400*                             SE AGREGA LINEA DE VIGENCIA DEL    *
004500*                             PERIODO BAJO EL NOMBRE DEL VENDEDOR*
004600*  09/08/2024 CQ    TK-41240  CR DE AUDITORIA: LOS MOVE A LAS    *
004700*                             MASCARAS DE IMPRESION TRUNCABAN EN *
004800*                             VEZ DE REDONDEAR (R12); SE AGREGAN *
004900*                             CAMPOS DE REDONDEO Y MASCARA DE 3  *
005000*                             DECIMALES PARA LA CONSULTA PUNTUAL *
005100*  10/08/2024 CQ    TK-41245  CR DE AUDITORIA: LA TASA EFECTIVA  *
005200*                             DIVIDIA POR EL KWH YA REDONDEADO A *
005300*                             2 DECIMALES; SE AGREGA WKS-KWH-    *
005400*                             PERIODO-PLENO CON EL KWH SIN       *
005500*                             REDONDEAR PARA LA DIVISION (R10)   *
005600*                             SE AGREGA LK2-SOLO-CARGO-FIJO PARA *
005700*                             QUE LA CONSULTA DE CARGO FIJO (R4) *
005800*                             NO RESUELVA TEMPORADA/TIPO-DIA CON *
005900*                             FECHA EN CEROS (VER TAMBIEN ENETRF01*
006000*                             TK-41245)                          *
006100******************************************************************
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.                     ENECST01.
006400 AUTHOR.                         R. CASTILLO.
006500 INSTALLATION.                   BANCO INDUSTRIAL - DEPTO SISTEMAS.
006600 DATE-WRITTEN.                   22/08/1990.
006700 DATE-COMPILED.                  10/08/2024.
006800 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS DIGITOS   IS "0" THRU "9".
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT EPRDATA  ASSIGN TO EPRDATA
007700                     FILE STATUS IS FS-EPRDATA.
007800     SELECT CSTRPT   ASSIGN TO CSTRPT
007900                     FILE STATUS IS FS-CSTRPT.
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*           A R C H I V O   D E   L E C T U R A S                *
008400******************************************************************
008500 FD  EPRDATA.
008600     COPY EPRDATA.
008700******************************************************************
008800*           R E P O R T E   D E   D E S G L O S E                *
008900******************************************************************
009000 FD  CSTRPT.
009100 01  LINEA-REPORTE                 PIC X(76).
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*               C A M P O S   D E   T R A B A J O                *
009500******************************************************************
009600 01  WKS-CAMPOS-DE-TRABAJO.
009700     02  WKS-PROGRAMA              PIC X(08) VALUE "ENECST01".
009800     02  WKS-ACCION                PIC X(01).
009900         88  WKS-ACCION-CONSULTA          VALUE "D".
010000         88  WKS-ACCION-NORMAL            VALUE " ".
010100     02  WKS-NMI-FILTRO            PIC X(11).
010200     02  WKS-VENDOR-ACTUAL         PIC X(24).
010300     02  WKS-VENDOR-COUNT          PIC 9(02) COMP VALUE ZEROS.
010400     02  WKS-IDX-VENDOR            PIC 9(02) COMP VALUE ZEROS.
010500     02  WKS-IDX-LEC               PIC 9(05) COMP VALUE ZEROS.
010600     02  WKS-CARGO-SUMINISTRO-VEND PIC 9(03)V9(04) VALUE ZEROS.
010700     02  FILLER                    PIC X(05) VALUE SPACES.
010800 01  FS-EPRDATA                    PIC 9(02) VALUE ZEROS.
010900 01  FS-CSTRPT                     PIC 9(02) VALUE ZEROS.
011000******************************************************************
011100*      T A R J E T A   D E   C O N T R O L   ( S Y S I N )       *
011200******************************************************************
011300 01  WKS-TARJETA-CONTROL.
011400     02  WKS-TC-ACCION             PIC X(01).
011500     02  WKS-TC-FECHA-INI          PIC 9(08).
011600     02  WKS-TC-FECHA-FIN          PIC 9(08).
011700     02  WKS-TC-NMI                PIC X(11).
011800     02  WKS-TC-FECHA-CONSULTA     PIC 9(08).
011900     02  WKS-TC-CANT-VENDEDORES    PIC 9(02).
012000     02  FILLER                    PIC X(35).
012100 01  WKS-TABLA-VENDEDORES-CORRIDA.
012200     02  WKS-VENDOR-COUNT-2        PIC 9(02) COMP VALUE ZEROS.
012300     02  WKS-VENDOR-TABLA OCCURS 1 TO 20 TIMES
012400                          DEPENDING ON WKS-VENDOR-COUNT-2
012500                          PIC X(24).
012600******************************************************************
012700*   T A B L A   D E   L E C T U R A S   E N   M E M O R I A      *
012800******************************************************************
012900 01  WKS-TABLA-LECTURAS.
013000     02  WKS-LEC-CANT              PIC 9(05) COMP VALUE ZEROS.
013100     02  WKS-LEC-FILA OCCURS 0 TO 20000 TIMES
013200                      DEPENDING ON WKS-LEC-CANT
013300                      INDEXED BY WKS-IDX-TABLA.
013400         03  WKS-LEC-CUENTA            PIC X(10).
013500         03  WKS-LEC-NMI               PIC X(11).
013600         03  WKS-LEC-DISPOSITIVO-NUM   PIC X(10).
013700         03  WKS-LEC-DISPOSITIVO-TIPO  PIC X(10).
013800         03  WKS-LEC-REGISTRO-COD      PIC X(12).
013900         03  WKS-LEC-TIPO-TARIFA       PIC X(06).
014000         03  WKS-LEC-DIA               PIC 9(02).
014100         03  WKS-LEC-MES               PIC 9(02).
014200         03  WKS-LEC-ANIO              PIC 9(04).
014300         03  WKS-LEC-HORA              PIC 9(02).
014400         03  WKS-LEC-VALOR-PERFIL      PIC S9(05)V9(04).
014500         03  FILLER                    PIC X(05).
014600******************************************************************
014700*      F E C H A S   D E L   R A N G O   D E   A N A L I S I S   *
014800******************************************************************
014900 01  WKS-FI-INICIO.
015000     02  WKS-FI-INI-ANIO           PIC 9(04).
015100     02  WKS-FI-INI-MES            PIC 9(02).
015200     02  WKS-FI-INI-DIA            PIC 9(02).
015300 01  WKS-FI-FIN.
015400     02  WKS-FI-FIN-ANIO           PIC 9(04).
015500     02  WKS-FI-FIN-MES            PIC 9(02).
015600     02  WKS-FI-FIN-DIA            PIC 9(02).
015700 01  WKS-FI-FIN-NUM REDEFINES WKS-FI-FIN
015800                               PIC 9(08).
015900 01  WKS-FC-CURSOR.
016000     02  WKS-FC-CUR-ANIO           PIC 9(04).
016100     02  WKS-FC-CUR-MES            PIC 9(02).
016200     02  WKS-FC-CUR-DIA            PIC 9(02).
016300 01  WKS-FC-CURSOR-NUM REDEFINES WKS-FC-CURSOR
016400                                  PIC 9(08).
016500******************************************************************
016600*   C A L E N D A R I O   ( T A B L A   D E   D I A S / M E S )  *
016700******************************************************************
016800 01  WKS-TABLA-DIAS-MES.
016900     02  FILLER                    PIC X(24)
017000                    VALUE "312831303130313130313031".
017100 01  WKS-DIAS-POR-MES REDEFINES WKS-TABLA-DIAS-MES.
017200     02  WKS-DIM OCCURS 12 TIMES   PIC 9(02).
017300 01  WKS-VERIFICACION-CALENDARIO.
017400     02  WKS-DIM-ACTUAL            PIC 9(02) COMP.
017500     02  WKS-ANIO-BISIESTO-FLAG    PIC X(01) VALUE "N".
017600         88  WKS-ANIO-BISIESTO            VALUE "S".
017700         88  WKS-ANIO-NO-BISIESTO         VALUE "N".
017800     02  WKS-COC-4                 PIC 9(04) COMP.
017900     02  WKS-RES-4                 PIC 9(04) COMP.
018000     02  WKS-COC-100               PIC 9(04) COMP.
018100     02  WKS-RES-100               PIC 9(04) COMP.
018200     02  WKS-COC-400               PIC 9(04) COMP.
018300     02  WKS-RES-400               PIC 9(04) COMP.
018400******************************************************************
018500*         P A R A M E T R O S   D E   L L A M A D A              *
018600*         A   E N E T R F 0 1  ( M I S M O   L A Y O U T )       *
018700******************************************************************
018800 01  WKS-PARAMS-TARIFA.
018900     02  LK2-VENDOR-CODE           PIC X(24).
019000     02  LK2-DIA                   PIC 9(02).
019100     02  LK2-MES                   PIC 9(02).
019200     02  LK2-ANIO                  PIC 9(04).
019300     02  LK2-HORA                  PIC 9(02).
019400     02  LK2-TARIFA-USO            PIC 9(01)V9(04).
019500     02  LK2-TIENE-SOLAR           PIC X(01).
019600     02  LK2-TARIFA-SOLAR          PIC 9(01)V9(04).
019700     02  LK2-TIPO-TARIFA           PIC X(10).
019800     02  LK2-CARGO-FIJO            PIC 9(03)V9(04).
019900     02  LK2-SOLO-CARGO-FIJO       PIC X(01).
020000         88  LK2-ES-SOLO-CARGO-FIJO      VALUE "S".
020100******************************************************************
020200*      A C U M U L A D O R E S   D E L   R A N G O   ( R7-R8 )   *
020300******************************************************************
020400 01  WKS-TOTALES-RANGO.
020500     02  WKS-TOT-COSTO-USO         PIC S9(07)V9(04) VALUE ZEROS.
020600     02  WKS-TOT-CREDITO-SOLAR     PIC S9(07)V9(04) VALUE ZEROS.
020700     02  WKS-TOT-CARGO-SUMINISTRO  PIC S9(07)V9(04) VALUE ZEROS.
020800     02  WKS-TOT-DIAS              PIC 9(05) COMP VALUE ZEROS.
020900     02  WKS-NETO-RANGO            PIC S9(07)V9(04) VALUE ZEROS.
021000     02  WKS-DIA-COSTO-USO         PIC S9(07)V9(04) VALUE ZEROS.
021100     02  WKS-DIA-CREDITO-SOLAR     PIC S9(07)V9(04) VALUE ZEROS.
021200     02  WKS-COSTO-REG             PIC S9(07)V9(04) VALUE ZEROS.
021300     02  WKS-CREDITO-REG           PIC S9(07)V9(04) VALUE ZEROS.
021400     02  FILLER                    PIC X(05) VALUE SPACES.
021500******************************************************************
021600*   A C U M U L A D O R E S   D E L   D E S G L O S E   ( R9 )   *
021700******************************************************************
021800 01  WKS-DESGLOSE.
021900     02  WKS-DES-PEAK-KWH          PIC S9(05)V9(04) VALUE ZEROS.
022000     02  WKS-DES-PEAK-COSTO        PIC S9(07)V9(04) VALUE ZEROS.
022100     02  WKS-DES-OFFP-KWH          PIC S9(05)V9(04) VALUE ZEROS.
022200     02  WKS-DES-OFFP-COSTO        PIC S9(07)V9(04) VALUE ZEROS.
022300     02  WKS-DES-SHOU-KWH          PIC S9(05)V9(04) VALUE ZEROS.
022400     02  WKS-DES-SHOU-COSTO        PIC S9(07)V9(04) VALUE ZEROS.
022500     02  WKS-DES-SOLAR-KWH         PIC S9(05)V9(04) VALUE ZEROS.
022600     02  WKS-DES-SOLAR-CREDITO     PIC S9(07)V9(04) VALUE ZEROS.
022700     02  WKS-DES-TOTAL-KWH         PIC S9(05)V9(04) VALUE ZEROS.
022800     02  WKS-DES-TOTAL-COSTO       PIC S9(07)V9(04) VALUE ZEROS.
022900     02  WKS-DES-SUPPLY            PIC S9(07)V9(04) VALUE ZEROS.
023000     02  WKS-DES-SUBTOTAL          PIC S9(07)V9(04) VALUE ZEROS.
023100     02  WKS-DES-NETO              PIC S9(07)V9(04) VALUE ZEROS.
023200     02  WKS-DES-TASA-EFECTIVA     PIC S9(01)V9(04) VALUE ZEROS.
023300     02  FILLER                    PIC X(05) VALUE SPACES.
023400******************************************************************
023500*          A C U M U L A D O R E S   D E   C O N S U L T A       *
023600******************************************************************
023700 01  WKS-CONSULTA.
023800     02  WKS-CON-FECHA-DIA         PIC 9(02).
023900     02  WKS-CON-FECHA-MES         PIC 9(02).
024000     02  WKS-CON-FECHA-ANIO        PIC 9(04).
024100     02  WKS-CON-TOTAL-USO-KWH     PIC S9(05)V9(04) VALUE ZEROS.
024200     02  WKS-CON-TOTAL-SOLAR-KWH   PIC S9(05)V9(04) VALUE ZEROS.
024300     02  WKS-CON-DISPOSITIVO-ENCONTRADO
024400                                   PIC X(01) VALUE "N".
024500         88  WKS-CON-SI-ENCONTRO           VALUE "S".
024600     02  FILLER                    PIC X(05) VALUE SPACES.
024700******************************************************************
024800*             M A S C A R A S   D E   I M P R E S I O N          *
024900******************************************************************
025000 01  WKS-MASCARAS.
025100     02  WKS-MASK-KWH              PIC ZZZZ9.99.
025200     02  WKS-MASK-KWH3             PIC ZZZZ9.999.
025300     02  WKS-MASK-RATE             PIC 9.9999.
025400     02  WKS-MASK-MONEY            PIC Z,ZZZ,ZZ9.99-.
025500     02  FILLER                    PIC X(05) VALUE SPACES.
025600******************************************************************
025700*  TK-41240 CQ CAMPOS DE REDONDEO: TODA CIFRA QUE SE IMPRIME CON *
025800*  MENOS DECIMALES QUE SU CAMPO DE ORIGEN DEBE PASAR POR ACA     *
025900*  (COMPUTE ROUNDED) ANTES DE LA MASCARA -- UN MOVE SOLO TRUNCA  *
026000******************************************************************
026100 01  WKS-CAMPOS-DE-REDONDEO.
026200     02  WKS-RND-MONEY             PIC S9(07)V99 VALUE ZEROS.
026300     02  WKS-RND-KWH               PIC S9(05)V99 VALUE ZEROS.
026400     02  WKS-RND-KWH3              PIC S9(05)V999 VALUE ZEROS.
026500     02  FILLER                    PIC X(05) VALUE SPACES.
026600******************************************************************
026700*       A R E A   D E   I M P R E S I O N   P O R   P E R I O D O*
026800******************************************************************
026900 01  WKS-LINEA-PERIODO-DATOS.
027000     02  WKS-NOMBRE-PERIODO        PIC X(10).
027100     02  WKS-KWH-PERIODO-PLENO     PIC S9(05)V9(04) VALUE ZEROS.
027200     02  WKS-KWH-PERIODO           PIC ZZZZ9.99.
027300     02  WKS-COSTO-PERIODO         PIC S9(07)V9(04).
027400     02  FILLER                    PIC X(05) VALUE SPACES.
027500******************************************************************
027600 PROCEDURE DIVISION.
027700 000-MAIN SECTION.
027800     PERFORM 010-ABRIR-ARCHIVOS
027900     PERFORM 050-LEER-PARAMETROS
028000     PERFORM 110-CARGAR-LECTURAS
028100     IF WKS-ACCION-CONSULTA
028200        PERFORM 500-CONSULTA-FECHA
028300     ELSE
028400        SET WKS-IDX-VENDOR TO 1
028500        PERFORM 160-UN-VENDEDOR
028600           UNTIL WKS-IDX-VENDOR > WKS-VENDOR-COUNT
028700     END-IF
028800     PERFORM 900-CERRAR-ARCHIVOS
028900     STOP RUN.
029000 000-MAIN-E. EXIT.
029100
029200 010-ABRIR-ARCHIVOS SECTION.
029300     OPEN OUTPUT CSTRPT
029400     IF FS-CSTRPT NOT = ZEROS
029500        DISPLAY "***ENECST01 ERROR AL ABRIR CSTRPT FS: "
029600                 FS-CSTRPT
029700        MOVE 91 TO RETURN-CODE
029800        STOP RUN
029900     END-IF.
030000 010-ABRIR-ARCHIVOS-E. EXIT.
030100
030200* LEE LA TARJETA DE CONTROL Y LA LISTA DE VENDEDORES DE LA CORRIDA
030300 050-LEER-PARAMETROS SECTION.
030400     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
030500     MOVE WKS-TC-ACCION            TO WKS-ACCION
030600     MOVE WKS-TC-NMI               TO WKS-NMI-FILTRO
030700     MOVE WKS-TC-CANT-VENDEDORES   TO WKS-VENDOR-COUNT
030800                                      WKS-VENDOR-COUNT-2
030900     MOVE WKS-TC-FECHA-INI(1:4)    TO WKS-FI-INI-ANIO
031000     MOVE WKS-TC-FECHA-INI(5:2)    TO WKS-FI-INI-MES
031100     MOVE WKS-TC-FECHA-INI(7:2)    TO WKS-FI-INI-DIA
031200     MOVE WKS-TC-FECHA-FIN(1:4)    TO WKS-FI-FIN-ANIO
031300     MOVE WKS-TC-FECHA-FIN(5:2)    TO WKS-FI-FIN-MES
031400     MOVE WKS-TC-FECHA-FIN(7:2)    TO WKS-FI-FIN-DIA
031500     MOVE WKS-TC-FECHA-CONSULTA(1:4) TO WKS-CON-FECHA-ANIO
031600     MOVE WKS-TC-FECHA-CONSULTA(5:2) TO WKS-CON-FECHA-MES
031700     MOVE WKS-TC-FECHA-CONSULTA(7:2) TO WKS-CON-FECHA-DIA
031800     SET WKS-IDX-VENDOR TO 1
031900     PERFORM 060-LEER-UN-VENDEDOR
032000        UNTIL WKS-IDX-VENDOR > WKS-VENDOR-COUNT.
032100 050-LEER-PARAMETROS-E. EXIT.
032200
032300 060-LEER-UN-VENDEDOR SECTION.
032400     ACCEPT WKS-VENDOR-TABLA(WKS-IDX-VENDOR) FROM SYSIN
032500     SET WKS-IDX-VENDOR UP BY 1.
032600 060-LEER-UN-VENDEDOR-E. EXIT.
032700
032800* UNIT 1.1 - CARGA EL ARCHIVO DE LECTURAS COMPLETO A LA TABLA EN
032900* MEMORIA, PARA EVITAR RELEER EL ARCHIVO POR CADA DIA DEL RANGO
033000 110-CARGAR-LECTURAS SECTION.
033100     MOVE ZEROS TO WKS-LEC-CANT
033200     OPEN INPUT EPRDATA
033300     IF FS-EPRDATA NOT = ZEROS
033400        DISPLAY "***ENECST01 ERROR AL ABRIR EPRDATA FS: "
033500                 FS-EPRDATA
033600        MOVE 91 TO RETURN-CODE
033700        STOP RUN
033800     END-IF
033900     PERFORM 120-LEER-UNA-LECTURA
034000     PERFORM 130-ACUMULAR-UNA-LECTURA
034100        UNTIL FS-EPRDATA NOT = ZEROS
034200     CLOSE EPRDATA.
034300 110-CARGAR-LECTURAS-E. EXIT.
034400
034500 120-LEER-UNA-LECTURA SECTION.
034600     READ EPRDATA
034700        AT END MOVE HIGH-VALUES TO FS-EPRDATA
034800     END-READ.
034900 120-LEER-UNA-LECTURA-E. EXIT.
035000
035100 130-ACUMULAR-UNA-LECTURA SECTION.
035200     ADD 1 TO WKS-LEC-CANT
035300     MOVE EPRD-CUENTA              TO WKS-LEC-CUENTA(WKS-LEC-CANT)
035400     MOVE EPRD-NMI                 TO WKS-LEC-NMI(WKS-LEC-CANT)
035500     MOVE EPRD-NUM-DISPOSITIVO     TO
035600                          WKS-LEC-DISPOSITIVO-NUM(WKS-LEC-CANT)
035700     MOVE EPRD-TIPO-DISPOSITIVO    TO
035800                          WKS-LEC-DISPOSITIVO-TIPO(WKS-LEC-CANT)
035900     MOVE EPRD-REGISTRO-COD        TO
036000                          WKS-LEC-REGISTRO-COD(WKS-LEC-CANT)
036100     MOVE EPRD-TIPO-TARIFA         TO
036200                          WKS-LEC-TIPO-TARIFA(WKS-LEC-CANT)
036300     MOVE EPRD-FI-DIA              TO WKS-LEC-DIA(WKS-LEC-CANT)
036400     MOVE EPRD-FI-MES              TO WKS-LEC-MES(WKS-LEC-CANT)
036500     MOVE EPRD-FI-ANIO             TO WKS-LEC-ANIO(WKS-LEC-CANT)
036600     MOVE EPRD-FI-HORA             TO WKS-LEC-HORA(WKS-LEC-CANT)
036700     MOVE EPRD-VALOR-PERFIL        TO
036800                          WKS-LEC-VALOR-PERFIL(WKS-LEC-CANT)
036900     PERFORM 120-LEER-UNA-LECTURA.
037000 130-ACUMULAR-UNA-LECTURA-E. EXIT.
037100
037200* UNIT 1.3a - PASE DE COSTO DE RANGO (R5, R6, R7, R8)
037300 160-UN-VENDEDOR SECTION.
037400     MOVE WKS-VENDOR-TABLA(WKS-IDX-VENDOR) TO WKS-VENDOR-ACTUAL
037500     PERFORM 205-OBTENER-CARGO-FIJO
037600     PERFORM 200-PASE-COSTO-RANGO
037700     PERFORM 300-PASE-DESGLOSE
037800     PERFORM 400-IMPRIME-REPORTE
037900     SET WKS-IDX-VENDOR UP BY 1.
038000 160-UN-VENDEDOR-E. EXIT.
038100
038200 205-OBTENER-CARGO-FIJO SECTION.
038300* TK-41245 CQ SE MARCA LK2-SOLO-CARGO-FIJO PARA QUE ENETRF01 NO
038400* TRATE DE RESOLVER TEMPORADA/TIPO-DIA/BANDA CON FECHA EN CEROS
038500* (R4 ES UNA CONSULTA DIRECTA POR VENDEDOR, SIN FECHA-HORA)
038600     MOVE WKS-VENDOR-ACTUAL     TO LK2-VENDOR-CODE
038700     MOVE "S"                   TO LK2-SOLO-CARGO-FIJO
038800     MOVE ZEROS                 TO LK2-DIA LK2-MES LK2-ANIO
038900                                    LK2-HORA
039000     CALL "ENETRF01" USING WKS-PARAMS-TARIFA
039100     MOVE LK2-CARGO-FIJO        TO WKS-CARGO-SUMINISTRO-VEND.
039200 205-OBTENER-CARGO-FIJO-E. EXIT.
039300
039400 200-PASE-COSTO-RANGO SECTION.
039500     MOVE ZEROS TO WKS-TOT-COSTO-USO WKS-TOT-CREDITO-SOLAR
039600                   WKS-TOT-CARGO-SUMINISTRO WKS-TOT-DIAS
039700     MOVE WKS-FI-INICIO TO WKS-FC-CURSOR
039800     PERFORM 210-COSTO-UN-DIA
039900        UNTIL WKS-FC-CURSOR-NUM > WKS-FI-FIN-NUM
040000     COMPUTE WKS-NETO-RANGO =
040100             WKS-TOT-COSTO-USO - WKS-TOT-CREDITO-SOLAR
040200           + WKS-TOT-CARGO-SUMINISTRO
040300     PERFORM 260-IMPRIME-TOTALES-RANGO.
040400 200-PASE-COSTO-RANGO-E. EXIT.
040500
040600 210-COSTO-UN-DIA SECTION.
040700     MOVE ZEROS TO WKS-DIA-COSTO-USO WKS-DIA-CREDITO-SOLAR
040800     SET WKS-IDX-TABLA TO 1
040900     PERFORM 215-COSTO-UN-REGISTRO
041000        UNTIL WKS-IDX-TABLA > WKS-LEC-CANT
041100     ADD WKS-DIA-COSTO-USO       TO WKS-TOT-COSTO-USO
041200     ADD WKS-DIA-CREDITO-SOLAR   TO WKS-TOT-CREDITO-SOLAR
041300     ADD WKS-CARGO-SUMINISTRO-VEND TO WKS-TOT-CARGO-SUMINISTRO
041400     ADD 1 TO WKS-TOT-DIAS
041500     PERFORM 050-SUMAR-UN-DIA.
041600 210-COSTO-UN-DIA-E. EXIT.
041700
041800 215-COSTO-UN-REGISTRO SECTION.
041900     IF WKS-LEC-DIA(WKS-IDX-TABLA)  = WKS-FC-CUR-DIA  AND
042000        WKS-LEC-MES(WKS-IDX-TABLA)  = WKS-FC-CUR-MES  AND
042100        WKS-LEC-ANIO(WKS-IDX-TABLA) = WKS-FC-CUR-ANIO
042200        EVALUATE WKS-LEC-TIPO-TARIFA(WKS-IDX-TABLA)
042300           WHEN "USAGE "
042400                PERFORM 220-RESOLVER-TARIFA-REGISTRO
042500                COMPUTE WKS-COSTO-REG =
042600                        WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
042700                        * LK2-TARIFA-USO
042800                ADD WKS-COSTO-REG TO WKS-DIA-COSTO-USO
042900           WHEN "SOLAR "
043000                PERFORM 220-RESOLVER-TARIFA-REGISTRO
043100                IF LK2-TIENE-SOLAR = "S"
043200                   COMPUTE WKS-CREDITO-REG =
043300                           WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
043400                           * LK2-TARIFA-SOLAR
043500                   ADD WKS-CREDITO-REG TO WKS-DIA-CREDITO-SOLAR
043600                END-IF
043700           WHEN OTHER
043800                CONTINUE
043900        END-EVALUATE
044000     END-IF
044100     SET WKS-IDX-TABLA UP BY 1.
044200 215-COSTO-UN-REGISTRO-E. EXIT.
044300
044400* UNIT 2 - RESUELVE LA TARIFA DEL REGISTRO ACTUAL DE LA TABLA
044500 220-RESOLVER-TARIFA-REGISTRO SECTION.
044600* TK-41245 CQ SE BAJA LK2-SOLO-CARGO-FIJO (PUDO QUEDAR EN "S" DE
044700* 205-OBTENER-CARGO-FIJO) -- AQUI SI HAY FECHA-HORA VALIDA Y SE
044800* NECESITA TEMPORADA/TIPO-DIA/BANDA COMPLETOS
044900     MOVE "N"                          TO LK2-SOLO-CARGO-FIJO
045000     MOVE WKS-VENDOR-ACTUAL            TO LK2-VENDOR-CODE
045100     MOVE WKS-LEC-DIA(WKS-IDX-TABLA)   TO LK2-DIA
045200     MOVE WKS-LEC-MES(WKS-IDX-TABLA)   TO LK2-MES
045300     MOVE WKS-LEC-ANIO(WKS-IDX-TABLA)  TO LK2-ANIO
045400     MOVE WKS-LEC-HORA(WKS-IDX-TABLA)  TO LK2-HORA
045500     CALL "ENETRF01" USING WKS-PARAMS-TARIFA.
045600 220-RESOLVER-TARIFA-REGISTRO-E. EXIT.
045700
045800* R11 - SUMA UN DIA CALENDARIO AL CURSOR DE FECHA, CON ACARREO DE
045900* MES Y DE ANIO, Y VERIFICACION DE ANIO BISIESTO PARA FEBRERO
046000 050-SUMAR-UN-DIA SECTION.
046100     ADD 1 TO WKS-FC-CUR-DIA
046200     PERFORM 055-AJUSTAR-FIN-DE-MES.
046300 050-SUMAR-UN-DIA-E. EXIT.
046400
046500 055-AJUSTAR-FIN-DE-MES SECTION.
046600     PERFORM 056-DIAS-DEL-MES-ACTUAL
046700     IF WKS-FC-CUR-DIA > WKS-DIM-ACTUAL
046800        MOVE 1 TO WKS-FC-CUR-DIA
046900        ADD 1 TO WKS-FC-CUR-MES
047000        PERFORM 058-VERIFICAR-FIN-DE-ANIO
047100     END-IF.
047200 055-AJUSTAR-FIN-DE-MES-E. EXIT.
047300
047400 056-DIAS-DEL-MES-ACTUAL SECTION.
047500     MOVE WKS-DIM(WKS-FC-CUR-MES) TO WKS-DIM-ACTUAL
047600     IF WKS-FC-CUR-MES = 2
047700        PERFORM 057-VERIFICAR-BISIESTO
047800        IF WKS-ANIO-BISIESTO
047900           MOVE 29 TO WKS-DIM-ACTUAL
048000        END-IF
048100     END-IF.
048200 056-DIAS-DEL-MES-ACTUAL-E. EXIT.
048300
048400 057-VERIFICAR-BISIESTO SECTION.
048500     DIVIDE WKS-FC-CUR-ANIO BY 4   GIVING WKS-COC-4
048600            REMAINDER WKS-RES-4
048700     DIVIDE WKS-FC-CUR-ANIO BY 100 GIVING WKS-COC-100
048800            REMAINDER WKS-RES-100
048900     DIVIDE WKS-FC-CUR-ANIO BY 400 GIVING WKS-COC-400
049000            REMAINDER WKS-RES-400
049100     IF (WKS-RES-4 = 0 AND WKS-RES-100 NOT = 0)
049200           OR WKS-RES-400 = 0
049300        SET WKS-ANIO-BISIESTO TO TRUE
049400     ELSE
049500        SET WKS-ANIO-NO-BISIESTO TO TRUE
049600     END-IF.
049700 057-VERIFICAR-BISIESTO-E. EXIT.
049800
049900 058-VERIFICAR-FIN-DE-ANIO SECTION.
050000     IF WKS-FC-CUR-MES > 12
050100        MOVE 1 TO WKS-FC-CUR-MES
050200        ADD 1 TO WKS-FC-CUR-ANIO
050300     END-IF.
050400 058-VERIFICAR-FIN-DE-ANIO-E. EXIT.
050500
050600* UNIT 1.3b - PASE DE DESGLOSE DETALLADO (R9)
050700 300-PASE-DESGLOSE SECTION.
050800     MOVE ZEROS TO WKS-DES-PEAK-KWH    WKS-DES-PEAK-COSTO
050900                   WKS-DES-OFFP-KWH    WKS-DES-OFFP-COSTO
051000                   WKS-DES-SHOU-KWH    WKS-DES-SHOU-COSTO
051100                   WKS-DES-SOLAR-KWH   WKS-DES-SOLAR-CREDITO
051200                   WKS-DES-SUPPLY
051300     MOVE WKS-FI-INICIO TO WKS-FC-CURSOR
051400     PERFORM 310-DESGLOSE-UN-DIA
051500        UNTIL WKS-FC-CURSOR-NUM > WKS-FI-FIN-NUM
051600     PERFORM 350-TOTALIZAR-DESGLOSE.
051700 300-PASE-DESGLOSE-E. EXIT.
051800
051900 310-DESGLOSE-UN-DIA SECTION.
052000     SET WKS-IDX-TABLA TO 1
052100     PERFORM 315-DESGLOSE-UN-REGISTRO
052200        UNTIL WKS-IDX-TABLA > WKS-LEC-CANT
052300     ADD WKS-CARGO-SUMINISTRO-VEND TO WKS-DES-SUPPLY
052400     PERFORM 050-SUMAR-UN-DIA.
052500 310-DESGLOSE-UN-DIA-E. EXIT.
052600
052700 315-DESGLOSE-UN-REGISTRO SECTION.
052800     IF WKS-LEC-DIA(WKS-IDX-TABLA)  = WKS-FC-CUR-DIA  AND
052900        WKS-LEC-MES(WKS-IDX-TABLA)  = WKS-FC-CUR-MES  AND
053000        WKS-LEC-ANIO(WKS-IDX-TABLA) = WKS-FC-CUR-ANIO
053100        EVALUATE WKS-LEC-TIPO-TARIFA(WKS-IDX-TABLA)
053200           WHEN "USAGE "
053300                PERFORM 220-RESOLVER-TARIFA-REGISTRO
053400                PERFORM 320-ACUMULAR-POR-BANDA
053500           WHEN "SOLAR "
053600                PERFORM 220-RESOLVER-TARIFA-REGISTRO
053700                IF LK2-TIENE-SOLAR = "S"
053800                   ADD WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
053900                       TO WKS-DES-SOLAR-KWH
054000                   COMPUTE WKS-CREDITO-REG =
054100                           WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
054200                           * LK2-TARIFA-SOLAR
054300                   ADD WKS-CREDITO-REG TO WKS-DES-SOLAR-CREDITO
054400                END-IF
054500           WHEN OTHER
054600                CONTINUE
054700        END-EVALUATE
054800     END-IF
054900     SET WKS-IDX-TABLA UP BY 1.
055000 315-DESGLOSE-UN-REGISTRO-E. EXIT.
055100
055200 320-ACUMULAR-POR-BANDA SECTION.
055300     COMPUTE WKS-COSTO-REG = WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
055400                             * LK2-TARIFA-USO
055500     EVALUATE LK2-TIPO-TARIFA
055600        WHEN "peak      "
055700             ADD WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
055800                 TO WKS-DES-PEAK-KWH
055900             ADD WKS-COSTO-REG TO WKS-DES-PEAK-COSTO
056000        WHEN "shoulder  "
056100             ADD WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
056200                 TO WKS-DES-SHOU-KWH
056300             ADD WKS-COSTO-REG TO WKS-DES-SHOU-COSTO
056400        WHEN OTHER
056500             ADD WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
056600                 TO WKS-DES-OFFP-KWH
056700             ADD WKS-COSTO-REG TO WKS-DES-OFFP-COSTO
056800     END-EVALUATE.
056900 320-ACUMULAR-POR-BANDA-E. EXIT.
057000
057100 350-TOTALIZAR-DESGLOSE SECTION.
057200     COMPUTE WKS-DES-TOTAL-KWH =
057300             WKS-DES-PEAK-KWH + WKS-DES-OFFP-KWH
057400           + WKS-DES-SHOU-KWH
057500     COMPUTE WKS-DES-TOTAL-COSTO =
057600             WKS-DES-PEAK-COSTO + WKS-DES-OFFP-COSTO
057700           + WKS-DES-SHOU-COSTO
057800     COMPUTE WKS-DES-SUBTOTAL =
057900             WKS-DES-TOTAL-COSTO + WKS-DES-SUPPLY
058000     COMPUTE WKS-DES-NETO =
058100             WKS-DES-SUBTOTAL - WKS-DES-SOLAR-CREDITO.
058200 350-TOTALIZAR-DESGLOSE-E. EXIT.
058300
058400* UNIT 1.3c - IMPRESION DEL REPORTE DE DESGLOSE
058500 400-IMPRIME-REPORTE SECTION.
058600     PERFORM 410-ENCABEZADO
058700     PERFORM 420-LINEA-PERIODO
058800     PERFORM 430-SUPPLY-Y-SUBTOTAL
058900     PERFORM 440-SOLAR-Y-NETO.
059000 400-IMPRIME-REPORTE-E. EXIT.
059100
059200 410-ENCABEZADO SECTION.
059300* TK-41205 CQ FECHA DE VIGENCIA DEL PERIODO BAJO EL NOMBRE DEL
059400* VENDEDOR, SEGUN LO PEDIDO POR AUDITORIA DE FACTURACION
059500     MOVE SPACES TO LINEA-REPORTE
059600     STRING "Cost Breakdown for " DELIMITED BY SIZE
059700            WKS-VENDOR-ACTUAL     DELIMITED BY SPACE
059800            INTO LINEA-REPORTE
059900     WRITE LINEA-REPORTE
060000     MOVE SPACES TO LINEA-REPORTE
060100     STRING "Period: "             DELIMITED BY SIZE
060200            WKS-FI-INI-DIA         DELIMITED BY SIZE
060300            "/"                    DELIMITED BY SIZE
060400            WKS-FI-INI-MES         DELIMITED BY SIZE
060500            "/"                    DELIMITED BY SIZE
060600            WKS-FI-INI-ANIO        DELIMITED BY SIZE
060700            " to "                 DELIMITED BY SIZE
060800            WKS-FI-FIN-DIA         DELIMITED BY SIZE
060900            "/"                    DELIMITED BY SIZE
061000            WKS-FI-FIN-MES         DELIMITED BY SIZE
061100            "/"                    DELIMITED BY SIZE
061200            WKS-FI-FIN-ANIO        DELIMITED BY SIZE
061300            " ("                   DELIMITED BY SIZE
061400            WKS-TOT-DIAS           DELIMITED BY SIZE
061500            " days)"               DELIMITED BY SIZE
061600            INTO LINEA-REPORTE
061700     WRITE LINEA-REPORTE
061800     MOVE SPACES TO LINEA-REPORTE
061900     WRITE LINEA-REPORTE
062000     MOVE "Usage Breakdown:" TO LINEA-REPORTE
062100     WRITE LINEA-REPORTE
062200     MOVE "Period     | Usage (kWh) | Rate ($) | Cost ($)"
062300                TO LINEA-REPORTE
062400     WRITE LINEA-REPORTE
062500     MOVE "---------------------------------------------"
062600                TO LINEA-REPORTE
062700     WRITE LINEA-REPORTE.
062800 410-ENCABEZADO-E. EXIT.
062900
063000 420-LINEA-PERIODO SECTION.
063100* TK-41245 CQ WKS-KWH-PERIODO ES MASCARA DE 2 DECIMALES; SE
063200* REDONDEA AL CARGARLA (VER WKS-CAMPOS-DE-REDONDEO) PARA NO
063300* TRUNCAR LOS 2 DECIMALES DE MENOS, PERO LA TASA EFECTIVA (R10) NO
063400* PUEDE DIVIDIR POR ESE KWH YA REDONDEADO -- SE GUARDA EL KWH
063500* PLENO DE 4 DECIMALES EN WKS-KWH-PERIODO-PLENO PARA LA DIVISION.
063600* WKS-COSTO-PERIODO CONSERVA LOS 4 DECIMALES ORIGINALES TAMBIEN.
063700     MOVE "peak      "  TO WKS-NOMBRE-PERIODO
063800     MOVE WKS-DES-PEAK-KWH   TO WKS-KWH-PERIODO-PLENO
063900     COMPUTE WKS-RND-KWH ROUNDED = WKS-DES-PEAK-KWH
064000     MOVE WKS-RND-KWH        TO WKS-KWH-PERIODO
064100     MOVE WKS-DES-PEAK-COSTO TO WKS-COSTO-PERIODO
064200     PERFORM 425-ESCRIBIR-UNA-LINEA-PERIODO
064300     MOVE "off_peak  "  TO WKS-NOMBRE-PERIODO
064400     MOVE WKS-DES-OFFP-KWH   TO WKS-KWH-PERIODO-PLENO
064500     COMPUTE WKS-RND-KWH ROUNDED = WKS-DES-OFFP-KWH
064600     MOVE WKS-RND-KWH        TO WKS-KWH-PERIODO
064700     MOVE WKS-DES-OFFP-COSTO TO WKS-COSTO-PERIODO
064800     PERFORM 425-ESCRIBIR-UNA-LINEA-PERIODO
064900     MOVE "shoulder  "  TO WKS-NOMBRE-PERIODO
065000     MOVE WKS-DES-SHOU-KWH   TO WKS-KWH-PERIODO-PLENO
065100     COMPUTE WKS-RND-KWH ROUNDED = WKS-DES-SHOU-KWH
065200     MOVE WKS-RND-KWH        TO WKS-KWH-PERIODO
065300     MOVE WKS-DES-SHOU-COSTO TO WKS-COSTO-PERIODO
065400     PERFORM 425-ESCRIBIR-UNA-LINEA-PERIODO.
065500 420-LINEA-PERIODO-E. EXIT.
065600
065700* R10 - TASA EFECTIVA = COSTO / KWH CUANDO KWH > 0, SI NO, CERO
065800 425-ESCRIBIR-UNA-LINEA-PERIODO SECTION.
065900* TK-41245 CQ LA DIVISION USA WKS-KWH-PERIODO-PLENO (4 DECIMALES
066000* SIN REDONDEAR) Y NO WKS-KWH-PERIODO (YA REDONDEADO A 2 PARA
066100* IMPRIMIR) -- DIVIDIR POR EL KWH REDONDEADO DABA UNA TASA
066200* EFECTIVA INCORRECTA CUANDO EL KWH REAL TENIA 3RA O 4TA DECIMAL
066300     IF WKS-KWH-PERIODO-PLENO > ZEROS
066400        COMPUTE WKS-DES-TASA-EFECTIVA ROUNDED =
066500                WKS-COSTO-PERIODO / WKS-KWH-PERIODO-PLENO
066600     ELSE
066700        MOVE ZEROS TO WKS-DES-TASA-EFECTIVA
066800     END-IF
066900* TK-41240 CQ WKS-DES-TASA-EFECTIVA YA SE CARGO CON ROUNDED ARRIBA;
067000* WKS-COSTO-PERIODO TIENE 4 DECIMALES Y LA MASCARA SOLO 2, SE
067100* REDONDEA ANTES DE ENMASCARAR PARA NO TRUNCAR (TK-41205/TK-41240)
067200     MOVE WKS-DES-TASA-EFECTIVA TO WKS-MASK-RATE
067300     COMPUTE WKS-RND-MONEY ROUNDED = WKS-COSTO-PERIODO
067400     MOVE WKS-RND-MONEY        TO WKS-MASK-MONEY
067500     MOVE SPACES TO LINEA-REPORTE
067600     STRING WKS-NOMBRE-PERIODO     DELIMITED BY SIZE
067700            "|"                    DELIMITED BY SIZE
067800            WKS-KWH-PERIODO        DELIMITED BY SIZE
067900            " |   "                DELIMITED BY SIZE
068000            WKS-MASK-RATE          DELIMITED BY SIZE
068100            " |  "                 DELIMITED BY SIZE
068200            WKS-MASK-MONEY         DELIMITED BY SIZE
068300            INTO LINEA-REPORTE
068400     WRITE LINEA-REPORTE.
068500 425-ESCRIBIR-UNA-LINEA-PERIODO-E. EXIT.
068600
068700 430-SUPPLY-Y-SUBTOTAL SECTION.
068800* TK-41240 CQ SE REDONDEA A 2 DECIMALES ANTES DE ENMASCARAR (LOS
068900* ACUMULADORES TRAEN 4 DECIMALES) -- UN MOVE DIRECTO TRUNCA
069000     MOVE "---------------------------------------------"
069100                TO LINEA-REPORTE
069200     WRITE LINEA-REPORTE
069300     COMPUTE WKS-RND-MONEY ROUNDED = WKS-DES-SUPPLY
069400     MOVE WKS-RND-MONEY  TO WKS-MASK-MONEY
069500     MOVE SPACES TO LINEA-REPORTE
069600     STRING "Supply Charge "        DELIMITED BY SIZE
069700            WKS-TOT-DIAS            DELIMITED BY SIZE
069800            " days            |  "  DELIMITED BY SIZE
069900            WKS-MASK-MONEY          DELIMITED BY SIZE
070000            INTO LINEA-REPORTE
070100     WRITE LINEA-REPORTE
070200     MOVE "---------------------------------------------"
070300                TO LINEA-REPORTE
070400     WRITE LINEA-REPORTE
070500     COMPUTE WKS-RND-MONEY ROUNDED = WKS-DES-SUBTOTAL
070600     MOVE WKS-RND-MONEY  TO WKS-MASK-MONEY
070700     MOVE SPACES TO LINEA-REPORTE
070800     STRING "Sub total Costs                   |  "
070900                                    DELIMITED BY SIZE
071000            WKS-MASK-MONEY          DELIMITED BY SIZE
071100            INTO LINEA-REPORTE
071200     WRITE LINEA-REPORTE.
071300 430-SUPPLY-Y-SUBTOTAL-E. EXIT.
071400
071500 440-SOLAR-Y-NETO SECTION.
071600* TK-41205/TK-41240 CQ SE ENMASCARAN KWH Y CREDITO SOLAR ANTES DE
071700* ARMAR LA LINEA, REDONDEANDO A 2 DECIMALES PRIMERO (LOS ACUMULA-
071800* DORES TRAEN 4) -- IGUAL QUE SUPPLY/SUBTOTAL/NETO EN ESTE PARRAFO
071900     COMPUTE WKS-RND-KWH   ROUNDED = WKS-DES-SOLAR-KWH
072000     MOVE WKS-RND-KWH           TO WKS-MASK-KWH
072100     COMPUTE WKS-RND-MONEY ROUNDED = WKS-DES-SOLAR-CREDITO
072200     MOVE WKS-RND-MONEY         TO WKS-MASK-MONEY
072300     MOVE SPACES TO LINEA-REPORTE
072400     STRING "Solar Feed-in "         DELIMITED BY SIZE
072500            WKS-MASK-KWH             DELIMITED BY SIZE
072600            " kWh          | -"      DELIMITED BY SIZE
072700            WKS-MASK-MONEY           DELIMITED BY SIZE
072800            INTO LINEA-REPORTE
072900     WRITE LINEA-REPORTE
073000     COMPUTE WKS-RND-MONEY ROUNDED = WKS-DES-NETO
073100     MOVE WKS-RND-MONEY  TO WKS-MASK-MONEY
073200     MOVE SPACES TO LINEA-REPORTE
073300     STRING "Net Total                         |  "
073400                                    DELIMITED BY SIZE
073500            WKS-MASK-MONEY          DELIMITED BY SIZE
073600            INTO LINEA-REPORTE
073700     WRITE LINEA-REPORTE
073800     MOVE "---------------------------------------------"
073900                TO LINEA-REPORTE
074000     WRITE LINEA-REPORTE.
074100 440-SOLAR-Y-NETO-E. EXIT.
074200
074300 260-IMPRIME-TOTALES-RANGO SECTION.
074400* TK-41240 CQ LOS 4 ACUMULADORES DE RANGO TRAEN 4 DECIMALES; SE
074500* REDONDEAN A 2 ANTES DE ENMASCARAR (UN MOVE DIRECTO TRUNCA)
074600     MOVE SPACES TO LINEA-REPORTE
074700     COMPUTE WKS-RND-MONEY ROUNDED = WKS-TOT-COSTO-USO
074800     MOVE WKS-RND-MONEY  TO WKS-MASK-MONEY
074900     STRING "Total Usage Cost                  |  "
075000                                    DELIMITED BY SIZE
075100            WKS-MASK-MONEY          DELIMITED BY SIZE
075200            INTO LINEA-REPORTE
075300     WRITE LINEA-REPORTE
075400     MOVE SPACES TO LINEA-REPORTE
075500     COMPUTE WKS-RND-MONEY ROUNDED = WKS-TOT-CREDITO-SOLAR
075600     MOVE WKS-RND-MONEY  TO WKS-MASK-MONEY
075700     STRING "Total Solar Credit                | -"
075800                                    DELIMITED BY SIZE
075900            WKS-MASK-MONEY          DELIMITED BY SIZE
076000            INTO LINEA-REPORTE
076100     WRITE LINEA-REPORTE
076200     MOVE SPACES TO LINEA-REPORTE
076300     COMPUTE WKS-RND-MONEY ROUNDED = WKS-TOT-CARGO-SUMINISTRO
076400     MOVE WKS-RND-MONEY  TO WKS-MASK-MONEY
076500     STRING "Total Supply Charge "  DELIMITED BY SIZE
076600            WKS-TOT-DIAS            DELIMITED BY SIZE
076700            " days      |  "        DELIMITED BY SIZE
076800            WKS-MASK-MONEY          DELIMITED BY SIZE
076900            INTO LINEA-REPORTE
077000     WRITE LINEA-REPORTE
077100     MOVE SPACES TO LINEA-REPORTE
077200     COMPUTE WKS-RND-MONEY ROUNDED = WKS-NETO-RANGO
077300     MOVE WKS-RND-MONEY  TO WKS-MASK-MONEY
077400     STRING "Net Cost (Range)                  |  "
077500                                    DELIMITED BY SIZE
077600            WKS-MASK-MONEY          DELIMITED BY SIZE
077700            INTO LINEA-REPORTE
077800     WRITE LINEA-REPORTE.
077900 260-IMPRIME-TOTALES-RANGO-E. EXIT.
078000
078100* UNIT 1.4 - CONSULTA PUNTUAL POR FECHA, SIN APLICAR TARIFA
078200 500-CONSULTA-FECHA SECTION.
078300     MOVE ZEROS TO WKS-CON-TOTAL-USO-KWH WKS-CON-TOTAL-SOLAR-KWH
078400     MOVE "N" TO WKS-CON-DISPOSITIVO-ENCONTRADO
078500     SET WKS-IDX-TABLA TO 1
078600     PERFORM 505-UN-REGISTRO-DE-CONSULTA
078700        UNTIL WKS-IDX-TABLA > WKS-LEC-CANT
078800     PERFORM 540-IMPRIME-CONSULTA.
078900 500-CONSULTA-FECHA-E. EXIT.
079000
079100 505-UN-REGISTRO-DE-CONSULTA SECTION.
079200     IF WKS-LEC-NMI(WKS-IDX-TABLA) = WKS-NMI-FILTRO
079300        PERFORM 530-DATOS-DISPOSITIVO
079400        IF WKS-LEC-DIA(WKS-IDX-TABLA)  = WKS-CON-FECHA-DIA  AND
079500           WKS-LEC-MES(WKS-IDX-TABLA)  = WKS-CON-FECHA-MES  AND
079600           WKS-LEC-ANIO(WKS-IDX-TABLA) = WKS-CON-FECHA-ANIO
079700           PERFORM 510-TOTAL-USO-FECHA
079800           PERFORM 520-TOTAL-SOLAR-FECHA
079900        END-IF
080000     END-IF
080100     SET WKS-IDX-TABLA UP BY 1.
080200 505-UN-REGISTRO-DE-CONSULTA-E. EXIT.
080300
080400 510-TOTAL-USO-FECHA SECTION.
080500     IF WKS-LEC-TIPO-TARIFA(WKS-IDX-TABLA) = "USAGE "
080600        ADD WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
080700            TO WKS-CON-TOTAL-USO-KWH
080800     END-IF.
080900 510-TOTAL-USO-FECHA-E. EXIT.
081000
081100 520-TOTAL-SOLAR-FECHA SECTION.
081200     IF WKS-LEC-TIPO-TARIFA(WKS-IDX-TABLA) = "SOLAR "
081300        ADD WKS-LEC-VALOR-PERFIL(WKS-IDX-TABLA)
081400            TO WKS-CON-TOTAL-SOLAR-KWH
081500     END-IF.
081600 520-TOTAL-SOLAR-FECHA-E. EXIT.
081700
081800* CAPTURA LOS DATOS DE DISPOSITIVO DEL PRIMER REGISTRO DEL NMI
081900 530-DATOS-DISPOSITIVO SECTION.
082000     IF NOT WKS-CON-SI-ENCONTRO
082100        MOVE "S" TO WKS-CON-DISPOSITIVO-ENCONTRADO
082200        DISPLAY "DISPOSITIVO NRO.: "
082300                 WKS-LEC-DISPOSITIVO-NUM(WKS-IDX-TABLA)
082400        DISPLAY "TIPO DISPOSITIVO : "
082500                 WKS-LEC-DISPOSITIVO-TIPO(WKS-IDX-TABLA)
082600        DISPLAY "CUENTA           : "
082700                 WKS-LEC-CUENTA(WKS-IDX-TABLA)
082800     END-IF.
082900 530-DATOS-DISPOSITIVO-E. EXIT.
083000
083100 540-IMPRIME-CONSULTA SECTION.
083200* TK-41240 CQ R12 - LOS UTILITARIOS PUNTUALES POR FECHA MUESTRAN
083300* EL KWH A 3 DECIMALES (NO 2); SE REDONDEA Y ENMASCARA ANTES DE
083400* DISPLAY -- ANTES SE IMPRIMIA EL CAMPO ZONADO SIN FORMATO
083500     COMPUTE WKS-RND-KWH3 ROUNDED = WKS-CON-TOTAL-USO-KWH
083600     MOVE WKS-RND-KWH3 TO WKS-MASK-KWH3
083700     DISPLAY "TOTAL USO (KWH)   : " WKS-MASK-KWH3
083800     COMPUTE WKS-RND-KWH3 ROUNDED = WKS-CON-TOTAL-SOLAR-KWH
083900     MOVE WKS-RND-KWH3 TO WKS-MASK-KWH3
084000     DISPLAY "TOTAL SOLAR (KWH) : " WKS-MASK-KWH3.
084100 540-IMPRIME-CONSULTA-E. EXIT.
084200
084300 900-CERRAR-ARCHIVOS SECTION.
084400     CLOSE CSTRPT.
084500 900-CERRAR-ARCHIVOS-E. EXIT.
