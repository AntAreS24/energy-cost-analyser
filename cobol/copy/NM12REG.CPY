000100******************************************************************
000200*        A R C H I V O   D E   I N T E R V A L O S   C R U D O  *
000300*              ( F O R M A T O   T I P O   N E M 1 2 )          *
000400******************************************************************
000500* COPY        : NM12REG                                         *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO QUE RECIBIMOS DEL            *
000700*              : DISTRIBUIDOR CON LAS LECTURAS DE CANAL POR     *
000800*              : INTERVALO, ANTES DE CONVERTIRLAS AL LAYOUT     *
000900*              : CANONICO EPRDATA.                              *
001000* HISTORIAL DE CAMBIOS                                          *
001100*  10/07/2024 EEDR TK-40955 CREACION DEL LAYOUT                *
001200******************************************************************
001300 01  REG-NM12.
001400     02  NM12-NMI                  PIC X(11).
001500     02  NM12-SUFIJO               PIC X(02).
001600     02  NM12-SERIE                PIC X(10).
001700     02  NM12-FECHA-INICIO         PIC X(19).
001800     02  NM12-FECHA-FIN            PIC X(19).
001900     02  NM12-VALOR                PIC S9(05)V9(04).
002000     02  NM12-CALIDAD              PIC X(01).
002100         88  NM12-LECTURA-REAL            VALUE "A".
002200     02  FILLER                    PIC X(05).
