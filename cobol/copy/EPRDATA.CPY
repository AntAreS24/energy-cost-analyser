000100******************************************************************
000200*            E N E R G Y   P R O V I D E R S                    *
000300*                 A R C H I V O   D E   L E C T U R A S         *
000400******************************************************************
000500* COPY        : EPRDATA                                         *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO MAESTRO DE LECTURAS DE       *
000700*              : MEDIDOR (UN REGISTRO POR INTERVALO DE 30 MIN)  *
000800*              : CLASIFICADO COMO CONSUMO (USAGE) O EXCEDENTE   *
000900*              : SOLAR (SOLAR) PARA UN PUNTO NMI.               *
001000*              : MANTENIDO ORDENADO POR NMI, REGISTRO-COD,      *
001100*              : FECHA-INICIO.                                  *
001200* HISTORIAL DE CAMBIOS                                          *
001300*  19/06/2024 EEDR TK-40871 CREACION DEL LAYOUT CANONICO        *
001400*  03/07/2024 EEDR TK-40919 SE AGREGA TRIMESTRE DE INICIO       *
001500******************************************************************
001600 01  REG-EPRDATA.
001700     02  EPRD-CUENTA               PIC X(10).
001800     02  EPRD-NMI                  PIC X(11).
001900     02  EPRD-NUM-DISPOSITIVO      PIC X(10).
002000     02  EPRD-TIPO-DISPOSITIVO     PIC X(10).
002100     02  EPRD-REGISTRO-COD         PIC X(12).
002200     02  EPRD-TIPO-TARIFA          PIC X(06).
002300         88  EPRD-ES-USO                  VALUE "USAGE ".
002400         88  EPRD-ES-SOLAR                VALUE "SOLAR ".
002500         88  EPRD-ES-OTRO                 VALUE "OTHER ".
002600     02  EPRD-FECHA-INICIO.
002700         03  EPRD-FI-TEXTO         PIC X(19).
002800     02  EPRD-FI-NUM  REDEFINES EPRD-FECHA-INICIO.
002900         03  EPRD-FI-DIA           PIC 9(02).
003000         03  FILLER                PIC X(01).
003100         03  EPRD-FI-MES           PIC 9(02).
003200         03  FILLER                PIC X(01).
003300         03  EPRD-FI-ANIO          PIC 9(04).
003400         03  FILLER                PIC X(01).
003500         03  EPRD-FI-HORA          PIC 9(02).
003600         03  FILLER                PIC X(01).
003700         03  EPRD-FI-MINUTO        PIC 9(02).
003800         03  FILLER                PIC X(01).
003900         03  EPRD-FI-SEGUNDO       PIC 9(02).
004000     02  EPRD-DIA-INICIO           PIC 9(02).
004100     02  EPRD-MES-INICIO           PIC 9(02).
004200     02  EPRD-TRIMESTRE-INICIO     PIC 9(01).
004300     02  EPRD-ANIO-INICIO          PIC 9(04).
004400     02  EPRD-FECHA-FIN            PIC X(19).
004500     02  EPRD-VALOR-PERFIL         PIC S9(05)V9(04).
004600     02  EPRD-VALOR-REGISTRO       PIC S9(09).
004700     02  EPRD-BANDERA-CALIDAD      PIC X(01).
004800         88  EPRD-LECTURA-REAL            VALUE "A".
004900     02  FILLER                    PIC X(05).
