000100******************************************************************
000200*          T A B L A   D E   T A R I F A S   ( V E N D O R )    *
000300******************************************************************
000400* COPY        : TRFTAB                                          *
000500* DESCRIPCION  : REPRESENTACION PLANA DE LA CONFIGURACION DE    *
000600*              : TARIFAS POR VENDEDOR. CADA VENDEDOR TIENE UN   *
000700*              : REGISTRO ENCABEZADO (TIPO 'V') SEGUIDO POR SUS *
000800*              : REGISTROS DE BANDA HORARIA (TIPO 'B') EN EL    *
000900*              : ORDEN EN QUE DEBEN EVALUARSE (R2).             *
001000* HISTORIAL DE CAMBIOS                                          *
001100*  15/07/2024 EEDR TK-40977 CREACION DEL LAYOUT                *
001200*  22/07/2024 EEDR TK-41002 SE AGREGA BANDERA DE TARIFA SOLAR   *
001300******************************************************************
001400 01  REG-TRFTAB.
001500     02  TRF-TIPO-REGISTRO         PIC X(01).
001600         88  TRF-ES-VENDEDOR              VALUE "V".
001700         88  TRF-ES-BANDA                 VALUE "B".
001800     02  TRF-CUERPO                PIC X(149).
001900     02  TRF-CUERPO-VENDEDOR REDEFINES TRF-CUERPO.
002000         03  TRF-VEND-CODIGO           PIC X(24).
002100         03  TRF-VEND-CARGO-FIJO       PIC 9(03)V9(04).
002200         03  TRF-VEND-MESES.
002300             04  TRF-VEND-MES-TEMP OCCURS 12 TIMES
002400                                    PIC X(08).
002500         03  FILLER                    PIC X(22).
002600     02  TRF-CUERPO-BANDA REDEFINES TRF-CUERPO.
002700         03  TRF-BAN-CODIGO-VEND       PIC X(24).
002800         03  TRF-BAN-TEMPORADA         PIC X(08).
002900         03  TRF-BAN-TIPO-DIA          PIC X(07).
003000             88  TRF-BAN-ES-SEMANA            VALUE "WEEKDAY".
003100             88  TRF-BAN-ES-FINDE             VALUE "WEEKEND".
003200         03  TRF-BAN-SECUENCIA         PIC 9(02).
003300         03  TRF-BAN-TIPO-TARIFA       PIC X(10).
003400         03  TRF-BAN-RANGOS OCCURS 3 TIMES.
003500             04  TRF-BAN-HORA-INI      PIC 9(02).
003600             04  TRF-BAN-HORA-FIN      PIC 9(02).
003700         03  TRF-BAN-TARIFA-USO        PIC 9(01)V9(04).
003800         03  TRF-BAN-TIENE-SOLAR       PIC X(01).
003900             88  TRF-BAN-CON-SOLAR            VALUE "S".
004000         03  TRF-BAN-TARIFA-SOLAR      PIC 9(01)V9(04).
004100         03  FILLER                    PIC X(75).
